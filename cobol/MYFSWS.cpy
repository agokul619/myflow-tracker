000100******************************************************************
000200*                                                                *
000300*    MYFSWS  --  COMMON SWITCHES, COUNTERS AND ACCUMULATORS      *
000400*                                                                *
000500*    SHARED WORK AREA COPIED INTO MYFDRIVR AND INTO EACH OF THE  *
000600*    CALLED SUBPROGRAMS THAT NEED THE SAME SWITCH NAMES.         *
000700*                                                                *
000800*    HISTORY                                                    * 
000900*    030100  RKS   ORIGINAL CUT                                 * RKS03010
001000*    091402  RKS   ADDED VULNERABLE-SW FOR THE SLEEP STUDY       *RKS09140
001100*    012599  RKS   Y2K -- NOT APPLICABLE, NO DATE FIELDS HERE    *RKS01259
001200*                                                                *
001300******************************************************************
001400 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              
001500     05  DAYS-LOADED                 PIC 9(3) COMP.               
001600     05  DAYS-WRITTEN                PIC 9(3) COMP.               
001700     05  RUN-SUB                     PIC 9(3) COMP.               
001800     05  CF-SUB                      PIC 9(2) COMP.               
001900     05  RUN-TNL-SUM                 PIC S9(6)V9(2) COMP-3.       
002000     05  RUN-TNL-MIN                 PIC S9(4)V9(2) COMP-3.       
002100     05  RUN-TNL-MAX                 PIC S9(4)V9(2) COMP-3.       
002200     05  RUN-TIC-SUM                 PIC S9(6) COMP-3.            
002300     05  FILLER                      PIC X(01).                   
002400                                                                  
002500 01  FLAGS-AND-SWITCHES.                                          
002600     05  MORE-DATA-SW                PIC X(01) VALUE "Y".         
002700         88  NO-MORE-DATA                       VALUE "N".        
002800     05  VULNERABLE-SW                PIC X(01) VALUE "N".        
002900         88  SLEEP-VULNERABLE                   VALUE "Y".        
003000     05  RARE-FACTOR-SW               PIC X(01) VALUE "N".        
003100         88  FACTOR-IS-RARE                      VALUE "Y".       
003200     05  FILLER                      PIC X(01).                   
