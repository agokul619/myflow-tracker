000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  MYFFACT.                                            
000400 AUTHOR. L J TUOHY.                                               
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 09/14/02.                                          
000700 DATE-COMPILED. 09/14/02.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000*REMARKS.                                                         
001100*    CALLED FROM MYFDRIVR AFTER THE PASS-2 COMPUTE STEP.  SCANS   
001200*    THE FULL HISTORY FOR CUSTOM FACTORS WITH A PROTECTIVE        
001300*    (NEGATIVE) IMPACT, BUILDS A SMALL IN-MEMORY TABLE KEYED BY   
001400*    FACTOR-NAME, RANKS THE TOP FIVE BY SYMPTOM REDUCTION, AND    
001500*    ALSO PICKS OUT THE THREE LOWEST-LOAD DAYS ON FILE.           
001600*                                                                 
001700*    HISTORY                                                      
001800*    091402  LJT   ORIGINAL CUT                                   LJT09140
001900*    110503  LJT   ADDED BEST-DAY SELECTION PER REQUEST 5216      LJT11050
002000*    030704  RKS   RARE-FACTOR SUBSTITUTION LOGIC ADDED FOR       RKS03070
002100*                  VACATION/HOLIDAY-STYLE ENTRIES PER REQUEST 5530
002200*    012599  RKS   Y2K -- NO DATE ARITHMETIC HERE, NOT APPLICABLE RKS01259
002300******************************************************************
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER. IBM-390.                                        
002700 OBJECT-COMPUTER. IBM-390.                                        
002800 SPECIAL-NAMES.                                                   
002900     UPSI-0 IS FT-TRACE-SW ON STATUS IS FT-TRACE-ON.              
003000 INPUT-OUTPUT SECTION.                                            
003100                                                                  
003200 DATA DIVISION.                                                   
003300 FILE SECTION.                                                    
003400                                                                  
003500 WORKING-STORAGE SECTION.                                         
003600*    RANK COUNTERS LAID OUT TWO WAYS -- AS THE SEPARATE COUNTS    
003700*    BELOW, AND AS RAW BYTES FOR THE UPSI-0 TRACE LINE            
003800 01  ME-RANK-COUNTS.                                              
003900     05  FT-FACTOR-COUNT-G            PIC 9(2) COMP.              
004000     05  FT-BEST-DAY-COUNT-G           PIC 9(1) COMP.             
004100     05  FILLER                        PIC X(01).                 
004200                                                                  
004300 01  ME-RANK-COUNTS-ALT REDEFINES ME-RANK-COUNTS.                 
004400     05  ME-RANK-COUNTS-RAW            PIC X(03).                 
004500     05  FILLER                        PIC X(01).                 
004600                                                                  
004700 01  ME-TABLE-SIZES.                                              
004800     05  FA-TABLE-COUNT-G             PIC 9(2) COMP.              
004900     05  FILLER                       PIC X(02).                  
005000                                                                  
005100 01  ME-TABLE-SIZES-ALT REDEFINES ME-TABLE-SIZES.
005200     05  FA-TABLE-COUNT-RAW           PIC X(02).
005300     05  FILLER                       PIC X(02).
005400
005500 01  ME-SUB-TRACE.
005600     05  ME-RANK-SUB-G                PIC 9(2) COMP.
005700     05  ME-BEST-SUB-G                PIC 9(2) COMP.
005800     05  FILLER                       PIC X(01).                        
005900
006000 01  ME-SUB-TRACE-ALT REDEFINES ME-SUB-TRACE.
006100     05  ME-SUB-TRACE-RAW             PIC X(04).
006200     05  FILLER                       PIC X(01).                        
006300 01  FA-TABLE-COUNT                  PIC 9(2) COMP VALUE 0.
006400 01  FACTOR-ACCUM-TABLE.                                          
006500     05  FA-ROW OCCURS 1 TO 50 TIMES                              
006600                 DEPENDING ON FA-TABLE-COUNT                      
006700                 INDEXED BY FA-INDX.                              
006800         10  FA-NAME                 PIC X(20).                   
006900         10  FA-USAGE-COUNT            PIC 9(3) COMP.             
007000         10  FA-SUM-ABS-IMPACT          PIC S9(5)V9(2) COMP-3.    
007100         10  FA-SUM-TICS                 PIC S9(6) COMP-3.        
007200         10  FILLER                      PIC X(01).               
007300                                                                  
007400 01  FACTOR-CALC-TABLE.                                           
007500     05  FC-ROW OCCURS 50 TIMES.                                  
007600         10  FC-NAME                  PIC X(20).                  
007700         10  FC-AVG-IMPACT              PIC S9(3)V9(2) COMP-3.    
007800         10  FC-TIMES-USED               PIC 9(3) COMP.           
007900         10  FC-AVG-TICS-WITH             PIC S9(3)V9(1) COMP-3.  
008000         10  FC-TIC-REDUCTION-PCT          PIC S9(3)V9(1) COMP-3. 
008100         10  FC-PICKED-SW                  PIC X(01) VALUE "N".   
008200             88  FC-ALREADY-PICKED                    VALUE "Y".  
008300         10  FILLER                        PIC X(01).             
008400                                                                  
008500 01  DAY-REDUCED-TABLE.                                           
008600     05  DRT-ROW OCCURS 366 TIMES.                                
008700         10  DRT-DATE                 PIC X(10).                  
008800         10  DRT-TNL                   PIC S9(4)V9(2) COMP-3.     
008900         10  DRT-TICS                   PIC S9(3) COMP-3.         
009000         10  DRT-FACTORS                 PIC X(66).               
009100         10  DRT-PICKED-SW                PIC X(01) VALUE "N".    
009200             88  DRT-ALREADY-PICKED                   VALUE "Y".  
009300         10  FILLER                       PIC X(01).              
009400                                                                  
009500 01  MISC-E-FIELDS.                                               
009600     05  ME-DAY-SUB                  PIC 9(3) COMP.               
009700     05  ME-CF-SUB                    PIC 9(2) COMP.              
009800     05  ME-TRIM-SUB                   PIC 9(2) COMP.             
009900     05  ME-IMPACT                     PIC S9(4)V9(2) COMP-3.     
010000     05  ME-REDUCED-TNL                 PIC S9(4)V9(2) COMP-3.    
010100     05  ME-NAMES-ADDED                  PIC 9(1) COMP.           
010200     05  ME-TOTAL-TIC-SUM                 PIC S9(6) COMP-3.       
010300     05  ME-BASELINE-TICS                  PIC S9(3)V9(1) COMP-3. 
010400     05  ME-RANK-SUB                        PIC 9(2) COMP.        
010500     05  ME-BEST-SUB                         PIC 9(2) COMP.       
010600     05  ME-BEST-VAL                PIC S9(3)V9(1) COMP-3.        
010700     05  ME-BEST-TNL                 PIC S9(4)V9(2) COMP-3.       
010800     05  ME-CHECK-NAME                          PIC X(20).        
010900     05  ME-UPPER-NAME                           PIC X(20).       
011000     05  ME-RARE-CT                               PIC 9(3) COMP.  
011100     05  FILLER                                    PIC X(01).     
011200                                                                  
011300 LINKAGE SECTION.                                                 
011400 01  FT-DAY-COUNT                     PIC 9(3) COMP.              
011500 01  FT-ENTRY-TABLE.                                              
011600     05  FT-ENTRY OCCURS 366 TIMES.                               
011700         10  FT-ENTRY-DATE            PIC X(10).                  
011800         10  FT-TIC-COUNT               PIC S9(3).                
011900         10  FT-CUSTOM-COUNT             PIC 9(2).                
012000         10  FT-CUSTOM-FACTOR OCCURS 10 TIMES.                    
012100             15  FT-FACTOR-NAME        PIC X(20).                 
012200             15  FT-FACTOR-LEVEL         PIC S9(2)V9(2).          
012300             15  FT-FACTOR-EFFECT         PIC S9(2)V9(2).         
012400         10  FILLER                       PIC X(01).              
012500 01  FT-METRICS-TABLE.                                            
012600     05  FT-METRIC OCCURS 366 TIMES.                              
012700         10  FT-M-STRESS-CONTRIB       PIC S9(2)V9(2).            
012800         10  FT-M-STUDY-CONTRIB          PIC S9(2)V9(2).          
012900         10  FT-M-POS-CUSTOM-CONTRIB       PIC S9(4)V9(2).        
013000         10  FILLER                         PIC X(01).            
013100 01  FT-FACTOR-RESULT-TABLE.                                      
013200     05  FT-FACTOR-RESULT OCCURS 5 TIMES.                         
013300         10  FT-FR-NAME                PIC X(20).                 
013400         10  FT-FR-AVG-IMPACT            PIC S9(3)V9(2).          
013500         10  FT-FR-TIMES-USED             PIC 9(3).               
013600         10  FT-FR-AVG-TICS-WITH           PIC S9(3)V9(1).        
013700         10  FT-FR-AVG-TICS-WITHOUT         PIC S9(3)V9(1).       
013800         10  FT-FR-TIC-REDUCTION-PCT         PIC S9(3)V9(1).      
013900         10  FILLER                           PIC X(01).          
014000 01  FT-FACTOR-COUNT                  PIC 9(2) COMP.              
014100 01  FT-BEST-DAY-TABLE.                                           
014200     05  FT-BEST-DAY OCCURS 3 TIMES.                              
014300         10  FT-BD-DATE                PIC X(10).                 
014400         10  FT-BD-TNL                   PIC S9(4)V9(2).          
014500         10  FT-BD-TICS                    PIC S9(3).             
014600         10  FT-BD-FACTORS                  PIC X(66).            
014700         10  FILLER                          PIC X(01).           
014800 01  FT-BEST-DAY-COUNT                 PIC 9(1) COMP.             
014900 01  FT-MVP-INFO.                                                 
015000     05  FT-MVP-CLASS                  PIC X(12).                 
015100     05  FT-MVP-RARE-SW                  PIC X(01).               
015200         88  MVP-IS-RARE                         VALUE "Y".       
015300     05  FT-ALT-NAME                      PIC X(20).              
015400     05  FT-ALT-PRESENT-SW                 PIC X(01).             
015500         88  ALT-IS-PRESENT                       VALUE "Y".      
015600     05  FILLER                               PIC X(01).          
015700                                                                  
015800 PROCEDURE DIVISION USING FT-DAY-COUNT, FT-ENTRY-TABLE,           
015900             FT-METRICS-TABLE, FT-FACTOR-RESULT-TABLE,            
016000             FT-FACTOR-COUNT, FT-BEST-DAY-TABLE,                  
016100             FT-BEST-DAY-COUNT, FT-MVP-INFO.                      
016200 000-MAINLINE.                                                    
016300     MOVE 0 TO ME-TOTAL-TIC-SUM.                                  
016400     PERFORM 100-SCAN-FOR-FACTORS THRU 100-EXIT                   
016500             VARYING ME-DAY-SUB FROM 1 BY 1                       
016600             UNTIL ME-DAY-SUB > FT-DAY-COUNT.                     
016700                                                                  
016800     PERFORM 200-ACCUM-FACTOR-STATS THRU 200-EXIT.                
016900     PERFORM 300-RANK-FACTORS THRU 300-EXIT.                      
017000     PERFORM 400-FIND-BEST-DAYS THRU 400-EXIT.                    
017100     PERFORM 450-CHECK-RARE-FACTOR THRU 450-EXIT.                 
017200                                                                  
017300     IF FT-TRACE-ON                                               
017400         MOVE FA-TABLE-COUNT TO FA-TABLE-COUNT-G                  
017500         DISPLAY "MYFFACT DISTINCT-FACTORS=" FA-TABLE-COUNT-RAW   
017600         MOVE FT-FACTOR-COUNT TO FT-FACTOR-COUNT-G                
017700         MOVE FT-BEST-DAY-COUNT TO FT-BEST-DAY-COUNT-G            
017800         DISPLAY "MYFFACT RANK-COUNTS=" ME-RANK-COUNTS-RAW        
017900         MOVE ME-RANK-SUB TO ME-RANK-SUB-G                        
018000         MOVE ME-BEST-SUB TO ME-BEST-SUB-G                        
018100         DISPLAY "MYFFACT LAST-SUBS=" ME-SUB-TRACE-RAW.           
018200     GOBACK.                                                      
018300                                                                  
018400 100-SCAN-FOR-FACTORS.                                            
018500*    REDUCED TNL (NEGATIVE-IMPACT TERMS BACKED OUT) AND EACH
018600*    DAY'S PROTECTIVE-FACTOR USAGE
018700     COMPUTE ME-REDUCED-TNL =                                     
018800             FT-M-STRESS-CONTRIB(ME-DAY-SUB) +                    
018900             FT-M-STUDY-CONTRIB(ME-DAY-SUB) +                     
019000             FT-M-POS-CUSTOM-CONTRIB(ME-DAY-SUB).                 
019100     ADD FT-TIC-COUNT(ME-DAY-SUB) TO ME-TOTAL-TIC-SUM.            
019200                                                                  
019300     MOVE SPACES TO DRT-FACTORS(ME-DAY-SUB).                      
019400     MOVE 0 TO ME-NAMES-ADDED.                                    
019500     PERFORM 110-SCAN-CUSTOM-FACTORS THRU 110-EXIT                
019600             VARYING ME-CF-SUB FROM 1 BY 1                        
019700             UNTIL ME-CF-SUB > FT-CUSTOM-COUNT(ME-DAY-SUB).       
019800                                                                  
019900     MOVE FT-ENTRY-DATE(ME-DAY-SUB) TO DRT-DATE(ME-DAY-SUB).      
020000     MOVE ME-REDUCED-TNL TO DRT-TNL(ME-DAY-SUB).                  
020100     MOVE FT-TIC-COUNT(ME-DAY-SUB) TO DRT-TICS(ME-DAY-SUB).       
020200     MOVE "N" TO DRT-PICKED-SW(ME-DAY-SUB).                       
020300 100-EXIT.                                                        
020400     EXIT.                                                        
020500                                                                  
020600 110-SCAN-CUSTOM-FACTORS.                                         
020700     COMPUTE ME-IMPACT =                                          
020800             FT-FACTOR-LEVEL(ME-DAY-SUB, ME-CF-SUB) *             
020900             FT-FACTOR-EFFECT(ME-DAY-SUB, ME-CF-SUB).             
021000     IF ME-IMPACT < 0                                             
021100         PERFORM 150-FIND-OR-ADD-FACTOR THRU 150-EXIT             
021200         IF ME-NAMES-ADDED < 3                                    
021300             PERFORM 120-APPEND-FACTOR-NAME THRU 120-EXIT         
021400             ADD 1 TO ME-NAMES-ADDED.                             
021500 110-EXIT.                                                        
021600     EXIT.                                                        
021700                                                                  
021800 120-APPEND-FACTOR-NAME.                                          
021900*    TRIM TRAILING SPACES OFF THE FACTOR NAME BEFORE WE JOIN IT   
022000*    INTO THE DAY'S FACTOR LIST -- NO TRIM FUNCTION ON THIS BOX   
022100     PERFORM 125-SCAN-FOR-LAST-CHAR THRU 125-EXIT                 
022200             VARYING ME-TRIM-SUB FROM 20 BY -1                    
022300             UNTIL ME-TRIM-SUB = 0                                
022400             OR FT-FACTOR-NAME(ME-DAY-SUB, ME-CF-SUB)             
022500                             (ME-TRIM-SUB:1) NOT = SPACE.         
022600     IF ME-TRIM-SUB > 0                                           
022700         IF ME-NAMES-ADDED > 0                                    
022800             STRING DRT-FACTORS(ME-DAY-SUB) DELIMITED BY "  "     
022900                    ", " DELIMITED BY SIZE                        
023000                    FT-FACTOR-NAME(ME-DAY-SUB, ME-CF-SUB)         
023100                             (1:ME-TRIM-SUB) DELIMITED BY SIZE    
023200                    INTO DRT-FACTORS(ME-DAY-SUB)                  
023300         ELSE                                                     
023400             MOVE FT-FACTOR-NAME(ME-DAY-SUB, ME-CF-SUB)           
023500                             (1:ME-TRIM-SUB)                      
023600                         TO DRT-FACTORS(ME-DAY-SUB).              
023700 120-EXIT.                                                        
023800     EXIT.                                                        
023900                                                                  
024000 125-SCAN-FOR-LAST-CHAR.                                          
024100 125-EXIT.                                                        
024200     EXIT.                                                        
024300                                                                  
024400 150-FIND-OR-ADD-FACTOR.                                          
024500*    LOOK UP THIS FACTOR NAME IN THE RUNNING TABLE, ADDING A      
024600*    NEW ROW IF WE HAVEN'T SEEN IT BEFORE ON THIS RUN             
024700     SET FA-INDX TO 1.                                            
024800     SEARCH FA-ROW                                                
024900         AT END                                                   
025000             ADD 1 TO FA-TABLE-COUNT                              
025100             SET FA-INDX TO FA-TABLE-COUNT                        
025200             MOVE FT-FACTOR-NAME(ME-DAY-SUB, ME-CF-SUB)           
025300                         TO FA-NAME(FA-INDX)                      
025400             MOVE 0 TO FA-USAGE-COUNT(FA-INDX)                    
025500             MOVE 0 TO FA-SUM-ABS-IMPACT(FA-INDX)                 
025600             MOVE 0 TO FA-SUM-TICS(FA-INDX)                       
025700         WHEN FA-NAME(FA-INDX) =                                  
025800                 FT-FACTOR-NAME(ME-DAY-SUB, ME-CF-SUB)            
025900             CONTINUE.                                            
026000                                                                  
026100     ADD 1 TO FA-USAGE-COUNT(FA-INDX).                            
026200     COMPUTE FA-SUM-ABS-IMPACT(FA-INDX) =                         
026300             FA-SUM-ABS-IMPACT(FA-INDX) - ME-IMPACT.              
026400     ADD FT-TIC-COUNT(ME-DAY-SUB) TO FA-SUM-TICS(FA-INDX).        
026500 150-EXIT.                                                        
026600     EXIT.                                                        
026700                                                                  
026800 200-ACCUM-FACTOR-STATS.                                          
026900*    BASELINE IS THE MEAN TIC COUNT OVER ALL DAYS
027000     COMPUTE ME-BASELINE-TICS ROUNDED =                           
027100             ME-TOTAL-TIC-SUM / FT-DAY-COUNT.                     
027200     PERFORM 210-COMPUTE-ONE-FACTOR THRU 210-EXIT                 
027300             VARYING FA-INDX FROM 1 BY 1                          
027400             UNTIL FA-INDX > FA-TABLE-COUNT.                      
027500 200-EXIT.                                                        
027600     EXIT.                                                        
027700                                                                  
027800 210-COMPUTE-ONE-FACTOR.                                          
027900*    PER-FACTOR AVERAGES AND TIC-REDUCTION PCT AGAINST BASELINE
028000     MOVE FA-NAME(FA-INDX) TO FC-NAME(FA-INDX).                   
028100     COMPUTE FC-AVG-IMPACT(FA-INDX) ROUNDED =                     
028200             FA-SUM-ABS-IMPACT(FA-INDX) / FA-USAGE-COUNT(FA-INDX).
028300     MOVE FA-USAGE-COUNT(FA-INDX) TO FC-TIMES-USED(FA-INDX).      
028400     COMPUTE FC-AVG-TICS-WITH(FA-INDX) ROUNDED =                  
028500             FA-SUM-TICS(FA-INDX) / FA-USAGE-COUNT(FA-INDX).      
028600     IF ME-BASELINE-TICS > 0                                      
028700         COMPUTE FC-TIC-REDUCTION-PCT(FA-INDX) ROUNDED =          
028800                 ( (ME-BASELINE-TICS - FC-AVG-TICS-WITH(FA-INDX)) 
028900                   / ME-BASELINE-TICS ) * 100                     
029000     ELSE                                                         
029100         MOVE 0 TO FC-TIC-REDUCTION-PCT(FA-INDX).                 
029200     MOVE "N" TO FC-PICKED-SW(FA-INDX).                           
029300 210-EXIT.                                                        
029400     EXIT.                                                        
029500                                                                  
029600 300-RANK-FACTORS.                                                
029700*    TOP FIVE DESCENDING BY TIC-REDUCTION-PCT
029800     MOVE 0 TO FT-FACTOR-COUNT.                                   
029900     PERFORM 310-PICK-NEXT-FACTOR THRU 310-EXIT                   
030000             VARYING ME-RANK-SUB FROM 1 BY 1                      
030100             UNTIL ME-RANK-SUB > 5                                
030200                OR ME-RANK-SUB > FA-TABLE-COUNT.                  
030300 300-EXIT.                                                        
030400     EXIT.                                                        
030500                                                                  
030600 310-PICK-NEXT-FACTOR.                                            
030700     MOVE 0 TO ME-BEST-SUB.                                       
030800     MOVE -999.9 TO ME-BEST-VAL.                                  
030900     PERFORM 320-COMPARE-FACTOR THRU 320-EXIT                     
031000             VARYING FA-INDX FROM 1 BY 1                          
031100             UNTIL FA-INDX > FA-TABLE-COUNT.                      
031200     IF ME-BEST-SUB > 0                                           
031300         ADD 1 TO FT-FACTOR-COUNT                                 
031400         MOVE "Y" TO FC-PICKED-SW(ME-BEST-SUB)                    
031500         MOVE FC-NAME(ME-BEST-SUB)                                
031600                     TO FT-FR-NAME(FT-FACTOR-COUNT)               
031700         MOVE FC-AVG-IMPACT(ME-BEST-SUB)                          
031800                     TO FT-FR-AVG-IMPACT(FT-FACTOR-COUNT)         
031900         MOVE FC-TIMES-USED(ME-BEST-SUB)                          
032000                     TO FT-FR-TIMES-USED(FT-FACTOR-COUNT)         
032100         MOVE FC-AVG-TICS-WITH(ME-BEST-SUB)                       
032200                     TO FT-FR-AVG-TICS-WITH(FT-FACTOR-COUNT)      
032300         MOVE ME-BASELINE-TICS                                    
032400                     TO FT-FR-AVG-TICS-WITHOUT(FT-FACTOR-COUNT)   
032500         MOVE FC-TIC-REDUCTION-PCT(ME-BEST-SUB)                   
032600                     TO FT-FR-TIC-REDUCTION-PCT(FT-FACTOR-COUNT). 
032700 310-EXIT.                                                        
032800     EXIT.                                                        
032900                                                                  
033000 320-COMPARE-FACTOR.                                              
033100     IF NOT FC-ALREADY-PICKED(FA-INDX)                            
033200       AND FC-TIC-REDUCTION-PCT(FA-INDX) > ME-BEST-VAL            
033300         MOVE FC-TIC-REDUCTION-PCT(FA-INDX) TO ME-BEST-VAL        
033400         MOVE FA-INDX TO ME-BEST-SUB.                             
033500 320-EXIT.                                                        
033600     EXIT.                                                        
033700                                                                  
033800 400-FIND-BEST-DAYS.                                              
033900*    THREE LOWEST REDUCED-TNL DAYS, ASCENDING
034000     MOVE 0 TO FT-BEST-DAY-COUNT.                                 
034100     PERFORM 410-PICK-NEXT-DAY THRU 410-EXIT                      
034200             VARYING ME-RANK-SUB FROM 1 BY 1                      
034300             UNTIL ME-RANK-SUB > 3 OR ME-RANK-SUB > FT-DAY-COUNT. 
034400 400-EXIT.                                                        
034500     EXIT.                                                        
034600                                                                  
034700 410-PICK-NEXT-DAY.                                               
034800     MOVE 0 TO ME-BEST-SUB.                                       
034900     MOVE 9999.99 TO ME-BEST-TNL.                                 
035000     PERFORM 420-COMPARE-DAY THRU 420-EXIT                        
035100             VARYING ME-DAY-SUB FROM 1 BY 1                       
035200             UNTIL ME-DAY-SUB > FT-DAY-COUNT.                     
035300     IF ME-BEST-SUB > 0                                           
035400         ADD 1 TO FT-BEST-DAY-COUNT                               
035500         MOVE "Y" TO DRT-PICKED-SW(ME-BEST-SUB)                   
035600         MOVE DRT-DATE(ME-BEST-SUB)                               
035700                     TO FT-BD-DATE(FT-BEST-DAY-COUNT)             
035800         MOVE DRT-TNL(ME-BEST-SUB)                                
035900                     TO FT-BD-TNL(FT-BEST-DAY-COUNT)              
036000         MOVE DRT-TICS(ME-BEST-SUB)                               
036100                     TO FT-BD-TICS(FT-BEST-DAY-COUNT)             
036200         MOVE DRT-FACTORS(ME-BEST-SUB)                            
036300                     TO FT-BD-FACTORS(FT-BEST-DAY-COUNT).         
036400 410-EXIT.                                                        
036500     EXIT.                                                        
036600                                                                  
036700 420-COMPARE-DAY.                                                 
036800     IF NOT DRT-ALREADY-PICKED(ME-DAY-SUB)                        
036900       AND DRT-TNL(ME-DAY-SUB) < ME-BEST-TNL                      
037000         MOVE DRT-TNL(ME-DAY-SUB) TO ME-BEST-TNL                  
037100         MOVE ME-DAY-SUB TO ME-BEST-SUB.                          
037200 420-EXIT.                                                        
037300     EXIT.                                                        
037400                                                                  
037500 450-CHECK-RARE-FACTOR.                                           
037600*    IF THE MVP IS A VACATION/HOLIDAY-STYLE ENTRY, LOOK FOR
037700*    THE BEST EVERYDAY ALTERNATIVE TO RECOMMEND
037800     MOVE "N" TO FT-MVP-RARE-SW.                                  
037900     MOVE "N" TO FT-ALT-PRESENT-SW.                               
038000     IF FT-FACTOR-COUNT = 0                                       
038100         GO TO 450-EXIT.                                          
038200                                                                  
038300     IF FT-FR-TIC-REDUCTION-PCT(1) > 20.0                         
038400         MOVE "MVP" TO FT-MVP-CLASS                               
038500     ELSE IF FT-FR-TIC-REDUCTION-PCT(1) > 10.0                    
038600         MOVE "TOP HELPER" TO FT-MVP-CLASS                        
038700     ELSE IF FT-FR-TIC-REDUCTION-PCT(1) > 0                       
038800         MOVE "PROMISING" TO FT-MVP-CLASS                         
038900     ELSE                                                         
039000         MOVE "NEEDS DATA" TO FT-MVP-CLASS.                       
039100                                                                  
039200     MOVE FT-FR-NAME(1) TO ME-CHECK-NAME.                         
039300     PERFORM 460-UPPERCASE-AND-CHECK THRU 460-EXIT.               
039400     IF ME-RARE-CT > 0                                            
039500         MOVE "Y" TO FT-MVP-RARE-SW                               
039600         IF FT-FR-TIC-REDUCTION-PCT(1) > 20.0                     
039700             PERFORM 470-FIND-ALTERNATIVE THRU 470-EXIT.          
039800 450-EXIT.                                                        
039900     EXIT.                                                        
040000                                                                  
040100 460-UPPERCASE-AND-CHECK.                                         
040200*    NO UPPER-CASE FUNCTION ON THIS COMPILER -- TRANSLATE BY      
040300*    HAND, THEN TALLY THE RARE-FACTOR KEYWORDS                    
040400     MOVE ME-CHECK-NAME TO ME-UPPER-NAME.                         
040500     INSPECT ME-UPPER-NAME REPLACING                              
040600         ALL "a" BY "A" ALL "b" BY "B" ALL "c" BY "C"             
040700         ALL "d" BY "D" ALL "e" BY "E" ALL "f" BY "F"             
040800         ALL "g" BY "G" ALL "h" BY "H" ALL "i" BY "I"             
040900         ALL "j" BY "J" ALL "k" BY "K" ALL "l" BY "L"             
041000         ALL "m" BY "M" ALL "n" BY "N" ALL "o" BY "O"             
041100         ALL "p" BY "P" ALL "q" BY "Q" ALL "r" BY "R"             
041200         ALL "s" BY "S" ALL "t" BY "T" ALL "u" BY "U"             
041300         ALL "v" BY "V" ALL "w" BY "W" ALL "x" BY "X"             
041400         ALL "y" BY "Y" ALL "z" BY "Z".                           
041500     MOVE 0 TO ME-RARE-CT.                                        
041600     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT FOR ALL "VACATION".
041700     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT FOR ALL "HOLIDAY". 
041800     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT                    
041900             FOR ALL "BEACH TRIP".                                
042000     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT FOR ALL "TRAVEL".  
042100     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT                    
042200             FOR ALL "RECOVERY DAY".                              
042300     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT                    
042400             FOR ALL "SICK DAY".                                  
042500     INSPECT ME-UPPER-NAME TALLYING ME-RARE-CT FOR ALL "DAY OFF". 
042600 460-EXIT.                                                        
042700     EXIT.                                                        
042800                                                                  
042900 470-FIND-ALTERNATIVE.                                            
043000     PERFORM 480-CHECK-ALT-CANDIDATE THRU 480-EXIT                
043100             VARYING ME-RANK-SUB FROM 2 BY 1                      
043200             UNTIL ME-RANK-SUB > FT-FACTOR-COUNT                  
043300             OR ALT-IS-PRESENT.                                   
043400 470-EXIT.                                                        
043500     EXIT.                                                        
043600                                                                  
043700 480-CHECK-ALT-CANDIDATE.                                         
043800     IF FT-FR-TIC-REDUCTION-PCT(ME-RANK-SUB) > 0                  
043900       AND NOT ALT-IS-PRESENT                                     
044000         MOVE FT-FR-NAME(ME-RANK-SUB) TO ME-CHECK-NAME            
044100         PERFORM 460-UPPERCASE-AND-CHECK THRU 460-EXIT            
044200         IF ME-RARE-CT = 0                                        
044300             MOVE FT-FR-NAME(ME-RANK-SUB) TO FT-ALT-NAME          
044400             MOVE "Y" TO FT-ALT-PRESENT-SW.                       
044500 480-EXIT.                                                        
044600     EXIT.                                                        
