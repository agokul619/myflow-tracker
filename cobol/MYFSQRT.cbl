000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  MYFSQRT.                                            
000400 AUTHOR. R K SOMERS.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/01/00.                                          
000700 DATE-COMPILED. 03/01/00.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000*REMARKS.                                                         
001100*    SMALL HELPER CALLED BY MYFSLEE TO GET THE SQUARE ROOT OF     
001200*    THE TWO SUM-OF-SQUARES TERMS IN THE PEARSON CORRELATION.     
001300*    NO SQRT INTRINSIC ON THIS COMPILER, SO WE NEWTON IT.         
001400*                                                                 
001500*    HISTORY                                                      
001600*    030100  RKS   ORIGINAL CUT                                   RKS03010
001700*    091402  RKS   RAISED ITERATION COUNT FROM 8 TO 15 AFTER      RKS09140
001800*                  ROUNDING COMPLAINT ON LOW CORRELATION DAYS     
001900*    012599  RKS   Y2K -- NO DATE FIELDS, NOT APPLICABLE          RKS01259
002000******************************************************************
002100 ENVIRONMENT DIVISION.                                            
002200 CONFIGURATION SECTION.                                           
002300 SOURCE-COMPUTER. IBM-390.                                        
002400 OBJECT-COMPUTER. IBM-390.                                        
002500 SPECIAL-NAMES.                                                   
002600     UPSI-0 IS SQ-TRACE-SW ON STATUS IS SQ-TRACE-ON.              
002700 INPUT-OUTPUT SECTION.                                            
002800                                                                  
002900 DATA DIVISION.                                                   
003000 FILE SECTION.                                                    
003100                                                                  
003200 WORKING-STORAGE SECTION.                                         
003300 01  MISC-FIELDS.                                                 
003400     05  SQ-GUESS                   PIC S9(6)V9(4) COMP-3.        
003500     05  SQ-LAST-GUESS               PIC S9(6)V9(4) COMP-3.       
003600     05  SQ-ITER-SUB                 PIC 9(2) COMP.               
003700     05  FILLER                      PIC X(01).                   
003800                                                                  
003900*    DEBUG VIEWS OF THE PACKED WORK FIELDS -- UNPACKED SO THE     
004000*    TRACE DUMP (WHEN UPSI-0 IS ON AT JCL TIME) CAN DISPLAY THEM  
004100 01  SQ-TRACE-FIELDS.                                             
004200     05  SQ-GUESS-G                  PIC S9(6)V9(4) COMP-3.       
004300     05  SQ-LAST-GUESS-G              PIC S9(6)V9(4) COMP-3.      
004400     05  FILLER                       PIC X(02).                  
004500                                                                  
004600 01  SQ-GUESS-TRACE REDEFINES SQ-TRACE-FIELDS.                    
004700     05  SQ-GUESS-PARTS.                                          
004800         10  SQ-GUESS-WHOLE           PIC S9(6).                  
004900         10  SQ-GUESS-FRAC            PIC 9(4).                   
005000     05  SQ-LAST-GUESS-PARTS.                                     
005100         10  SQ-LAST-GUESS-WHOLE      PIC S9(6).                  
005200         10  SQ-LAST-GUESS-FRAC       PIC 9(4).                   
005300     05  FILLER                       PIC X(02).                  
005400                                                                  
005500 01  SQ-ITER-WORK.                                                
005600     05  SQ-ITER-SUB-G                PIC 9(2) COMP.              
005700     05  FILLER                       PIC X(02).                  
005800                                                                  
005900 01  SQ-ITER-WORK-ALT REDEFINES SQ-ITER-WORK.                     
006000     05  SQ-ITER-BYTES                PIC X(02).                  
006100     05  FILLER                       PIC X(02).                  
006200                                                                  
006300 01  SQ-OUT-TRACE.                                                      
006400     05  SQ-OUT-VALUE-G               PIC S9(4)V9(4).                   
006500     05  FILLER                       PIC X(01).                        
006600                                                                        
006700 01  SQ-OUT-TRACE-ALT REDEFINES SQ-OUT-TRACE.                           
006800     05  SQ-OUT-TRACE-RAW             PIC X(08).                        
006900     05  FILLER                       PIC X(01).                        
007000                                                                        
007100 LINKAGE SECTION.                                                 
007200 01  SQ-IN-VALUE                    PIC S9(6)V9(4).               
007300 01  SQ-OUT-VALUE                   PIC S9(4)V9(4).               
007400                                                                  
007500 PROCEDURE DIVISION USING SQ-IN-VALUE, SQ-OUT-VALUE.              
007600 000-MAINLINE.                                                    
007700     IF SQ-IN-VALUE NOT > 0                                       
007800         MOVE 0 TO SQ-OUT-VALUE                                   
007900         GOBACK.                                                  
008000                                                                  
008100     MOVE SQ-IN-VALUE TO SQ-GUESS.                                
008200     DIVIDE SQ-GUESS BY 2 GIVING SQ-GUESS.                        
008300     IF SQ-GUESS = 0                                              
008400         MOVE 1 TO SQ-GUESS.                                      
008500                                                                  
008600     PERFORM 100-NEWTON-STEP THRU 100-EXIT                        
008700             VARYING SQ-ITER-SUB FROM 1 BY 1                      
008800             UNTIL SQ-ITER-SUB > 15.                              
008900                                                                  
009000     MOVE SQ-GUESS TO SQ-OUT-VALUE.                               
009100     IF SQ-TRACE-ON                                                     
009200         MOVE SQ-OUT-VALUE TO SQ-OUT-VALUE-G                            
009300         DISPLAY "MYFSQRT RESULT=" SQ-OUT-TRACE-RAW.                    
009400     GOBACK.                                                      
009500                                                                  
009600 100-NEWTON-STEP.                                                 
009700*    GUESS = ( GUESS + VALUE / GUESS ) / 2                        
009800     MOVE SQ-GUESS TO SQ-LAST-GUESS.                              
009900     COMPUTE SQ-GUESS ROUNDED =                                   
010000             ( SQ-LAST-GUESS + ( SQ-IN-VALUE / SQ-LAST-GUESS ) )  
010100             / 2.                                                 
010200     IF SQ-TRACE-ON                                               
010300         MOVE SQ-ITER-SUB TO SQ-ITER-SUB-G                        
010400         MOVE SQ-GUESS TO SQ-GUESS-G                              
010500         MOVE SQ-LAST-GUESS TO SQ-LAST-GUESS-G                    
010600         DISPLAY "MYFSQRT ITER=" SQ-ITER-BYTES                    
010700                 " GUESS=" SQ-GUESS-WHOLE "." SQ-GUESS-FRAC       
010800                 " LAST=" SQ-LAST-GUESS-WHOLE "."                 
010900                 SQ-LAST-GUESS-FRAC.                              
011000 100-EXIT.                                                        
011100     EXIT.                                                        
