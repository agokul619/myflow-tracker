000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  MYFVULN.                                            
000400 AUTHOR. R K SOMERS.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/01/00.                                          
000700 DATE-COMPILED. 03/01/00.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000*REMARKS.                                                         
001100*    CALLED FROM MYFDRIVR BETWEEN PASS 1 AND PASS 2.  SCANS THE   
001200*    HISTORICAL PORTION OF THE LOADED TABLE (ALL DAYS BUT THE     
001300*    LATEST) AND DECIDES WHETHER THE SUBJECT IS SLEEP-VULNERABLE, 
001400*    I.E. WHETHER A SLEEP DEFICIT PENALTY SHOULD BE ADDED TO TNL  
001500*    IN PASS 2.  RETURNS THE YES/NO FLAG AND AN AUDIT LINE FOR    
001600*    THE SUMMARY REPORT.                                          
001700*                                                                 
001800*    HISTORY                                                      
001900*    030100  RKS   ORIGINAL CUT                                   RKS03010
002000*    091402  RKS   RATIO THRESHOLD MOVED FROM 0.60 TO 0.70 AFTER  RKS09140
002100*                  REVIEW WITH DR. OKAFOR'S GROUP                 
002200*    012599  RKS   Y2K -- NO DATE FIELDS, NOT APPLICABLE          RKS01259
002300******************************************************************
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER. IBM-390.                                        
002700 OBJECT-COMPUTER. IBM-390.                                        
002800 SPECIAL-NAMES.                                                   
002900     UPSI-0 IS VN-TRACE-SW ON STATUS IS VN-TRACE-ON.              
003000 INPUT-OUTPUT SECTION.                                            
003100                                                                  
003200 DATA DIVISION.                                                   
003300 FILE SECTION.                                                    
003400                                                                  
003500 WORKING-STORAGE SECTION.                                         
003600 01  VULN-WORK-FIELDS.                                            
003700     05  VW-POP-END                  PIC 9(3) COMP.               
003800     05  VW-SUB                       PIC 9(3) COMP.              
003900     05  VW-LOW-SLEEP-DAYS            PIC 9(3) COMP.              
004000     05  VW-HIGH-SYMPTOM-DAYS         PIC 9(3) COMP.              
004100     05  VW-RATIO                     PIC S9V9(2) COMP-3.         
004200     05  VW-RATIO-DISPLAY              PIC 9V99.                  
004300     05  FILLER                       PIC X(01).                  
004400                                                                  
004500*    SCRATCH COUNTS LAID OUT TWO WAYS -- AS THE TWO SEPARATE      
004600*    TALLIES ABOVE, AND AS A SINGLE RATIO-DAYS PAIR FOR THE       
004700*    TRACE DUMP (UPSI-0 ON) SO BOTH SHOW UP ON ONE LINE           
004800 01  VW-COUNT-PAIR.                                               
004900     05  VW-LOW-SLEEP-DAYS-G          PIC 9(3) COMP.              
005000     05  VW-HIGH-SYMPTOM-DAYS-G       PIC 9(3) COMP.              
005100     05  FILLER                       PIC X(02).                  
005200                                                                  
005300 01  VW-COUNT-PAIR-BYTES REDEFINES VW-COUNT-PAIR.                 
005400     05  VW-COUNT-PAIR-RAW            PIC X(04).                  
005500     05  FILLER                       PIC X(02).                  
005600                                                                  
005700 01  VW-POPULATION-WORK.                                          
005800     05  VW-POP-END-G                 PIC 9(3) COMP.              
005900     05  FILLER                       PIC X(03).                  
006000                                                                  
006100 01  VW-POPULATION-ALT REDEFINES VW-POPULATION-WORK.              
006200     05  VW-POP-END-RAW               PIC X(02).                  
006300     05  FILLER                       PIC X(04).                  
006400                                                                  
006500 01  VW-SUB-TRACE.                                                      
006600     05  VW-SUB-G                     PIC 9(3) COMP.                    
006700     05  FILLER                       PIC X(01).                        
006800                                                                        
006900 01  VW-SUB-TRACE-ALT REDEFINES VW-SUB-TRACE.                           
007000     05  VW-SUB-TRACE-RAW             PIC X(04).                        
007100                                                                        
007200 LINKAGE SECTION.                                                 
007300 01  VN-DAY-COUNT                     PIC 9(3) COMP.              
007400 01  VN-SLEEP-TABLE.                                              
007500     05  VN-SLEEP-HOURS               PIC S9(2)V9(2)              
007600                                      OCCURS 366 TIMES.           
007700 01  VN-TIC-TABLE.                                                
007800     05  VN-TICS                      PIC S9(3)                   
007900                                      OCCURS 366 TIMES.           
008000 01  VN-VULNERABLE-FLAG                PIC X(01).                 
008100 01  VN-AUDIT-MSG                      PIC X(60).                 
008200                                                                  
008300 PROCEDURE DIVISION USING VN-DAY-COUNT, VN-SLEEP-TABLE,           
008400             VN-TIC-TABLE, VN-VULNERABLE-FLAG, VN-AUDIT-MSG.      
008500 000-MAINLINE.                                                    
008600*    THE SCAN POPULATION IS ALL DAYS BUT THE LATEST, UNLESS
008700*    THERE IS ONLY ONE DAY OF HISTORY ON FILE                     
008800     IF VN-DAY-COUNT = 1                                          
008900         MOVE 1 TO VW-POP-END                                     
009000     ELSE                                                         
009100         COMPUTE VW-POP-END = VN-DAY-COUNT - 1.                   
009200                                                                  
009300     MOVE 0 TO VW-LOW-SLEEP-DAYS, VW-HIGH-SYMPTOM-DAYS.           
009400     PERFORM 200-SCAN-HISTORY THRU 200-EXIT                       
009500             VARYING VW-SUB FROM 1 BY 1                           
009600             UNTIL VW-SUB > VW-POP-END.                           
009700                                                                  
009800     PERFORM 300-APPLY-DECISION THRU 300-EXIT.                    
009900     GOBACK.                                                      
010000                                                                  
010100 200-SCAN-HISTORY.                                                
010200*    LOW-SLEEP AND HIGH-SYMPTOM THRESHOLDS
010300     IF VN-SLEEP-HOURS(VW-SUB) NOT > 6.00                         
010400         ADD 1 TO VW-LOW-SLEEP-DAYS                               
010500         IF VN-TICS(VW-SUB) NOT < 5                               
010600             ADD 1 TO VW-HIGH-SYMPTOM-DAYS.                       
010700 200-EXIT.                                                        
010800     EXIT.                                                        
010900                                                                  
011000 300-APPLY-DECISION.                                              
011100*    NEED AT LEAST THREE LOW-SLEEP DAYS BEFORE WE
011200*    WILL TRUST THE RATIO; OTHERWISE THERE IS NOT ENOUGH DATA     
011300*    TO CALL THE SUBJECT VULNERABLE                               
011400     IF VW-LOW-SLEEP-DAYS < 3                                     
011500         MOVE "N" TO VN-VULNERABLE-FLAG                           
011600         MOVE 0 TO VW-RATIO                                       
011700     ELSE                                                         
011800         COMPUTE VW-RATIO ROUNDED =                               
011900                 VW-HIGH-SYMPTOM-DAYS / VW-LOW-SLEEP-DAYS         
012000         IF VW-RATIO NOT < 0.70                                   
012100             MOVE "Y" TO VN-VULNERABLE-FLAG                       
012200         ELSE                                                     
012300             MOVE "N" TO VN-VULNERABLE-FLAG.                      
012400                                                                  
012500     MOVE VW-RATIO TO VW-RATIO-DISPLAY.                           
012600     IF VN-TRACE-ON                                               
012700         MOVE VW-LOW-SLEEP-DAYS TO VW-LOW-SLEEP-DAYS-G            
012800         MOVE VW-HIGH-SYMPTOM-DAYS TO VW-HIGH-SYMPTOM-DAYS-G      
012900         DISPLAY "MYFVULN COUNT-PAIR=" VW-COUNT-PAIR-RAW          
013000                 " RATIO=" VW-RATIO-DISPLAY                       
013100         MOVE VW-SUB TO VW-SUB-G                                        
013200         DISPLAY "MYFVULN LAST-SUB=" VW-SUB-TRACE-RAW.                  
013300     MOVE SPACES TO VN-AUDIT-MSG.                                 
013400     STRING "LOW-SLEEP DAYS=" VW-LOW-SLEEP-DAYS                   
013500            " HIGH-SYMPTOM DAYS=" VW-HIGH-SYMPTOM-DAYS            
013600            " RATIO=" VW-RATIO-DISPLAY                            
013700            DELIMITED BY SIZE INTO VN-AUDIT-MSG.                  
013800 300-EXIT.                                                        
013900     EXIT.                                                        
