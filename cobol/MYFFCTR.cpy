000100******************************************************************
000200*                                                                *
000300*    MYFFCTR  --  FACTOR-RESULT AND BEST-DAY OUTPUT LAYOUTS      *
000400*                                                                *
000500*    FACTOR-RESULT-REC IS ONE PER RETAINED PROTECTIVE FACTOR,    *
000600*    TOP 5 DESCENDING BY TIC-REDUCTION-PCT.  FIXED 41 BYTES.     *
000700*    BEST-DAY-REC IS ONE PER RETAINED LOW-LOAD DAY (UP TO 3),    *
000800*    ASCENDING TNL.  FIXED 86 BYTES.  BOTH ARE WRITTEN TO THE    *
000900*    SAME FACTOR-RESULT OUTPUT FILE BY MYFFACT VIA MYFDRIVR.     *
001000*                                                                *
001100*    HISTORY                                                    * 
001200*    091402  RKS   ORIGINAL CUT, FACTOR-RESULT-REC ONLY          *RKS09140
001300*    110503  LJT   ADDED BEST-DAY-REC PER REQUEST 5216           *LJT11050
001400*    012599  RKS   Y2K -- NO 2-DIGIT YEAR FIELDS                 *RKS01259
001500*                                                                *
001600******************************************************************
001700 01  FACTOR-RESULT-REC.                                           
001800     05  FR-FACTOR-NAME              PIC X(20).                   
001900     05  FR-AVG-IMPACT                PIC S9(3)V9(2).             
002000     05  FR-TIMES-USED                PIC 9(3).                   
002100     05  FR-AVG-TICS-WITH             PIC S9(3)V9(1).             
002200     05  FR-AVG-TICS-WITHOUT          PIC S9(3)V9(1).             
002300     05  FR-TIC-REDUCTION-PCT         PIC S9(3)V9(1).             
002400     05  FILLER                       PIC X(01).                 
002500                                                                  
002600 01  BEST-DAY-REC.                                                
002700     05  BD-ENTRY-DATE                PIC X(10).                  
002800     05  BD-DAY-TNL                   PIC S9(4)V9(2).             
002900     05  BD-DAY-TICS                  PIC S9(3).                  
003000     05  BD-FACTORS                   PIC X(66).                  
003100     05  FILLER                       PIC X(01).                 
