000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  MYFDRIVR.                                           
000300 AUTHOR. R K SOMERS.                                              
000400 INSTALLATION. COBOL DEV Center.                                  
000500 DATE-WRITTEN. 03/01/00.                                          
000600 DATE-COMPILED. 03/01/00.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          THIS PROGRAM IS THE MAIN DRIVER FOR THE DAILY WELLNESS 
001300*          TRACKING ANALYSIS BATCH (THE "MYFLOW" SUITE).          
001400*                                                                 
001500*          IT READS ONE DIARY RECORD PER CALENDAR DAY FOR A SINGLE
001600*          SUBJECT, LOADS THE FULL HISTORY INTO A WORKING-STORAGE 
001700*          TABLE, DERIVES THE DAILY TOTAL NEGATIVE LOAD (TNL) FOR 
001800*          EACH DAY, CALLS OUT TO FOUR SMALL SUBPROGRAMS FOR THE  
001900*          SLEEP-VULNERABILITY CHECK, THE ADAPTIVE PACING CALL,   
002000*          THE SLEEP ANALYSIS AND THE PROTECTIVE-FACTOR RANKING,  
002100*          AND THEN PRINTS THE COMBINED SUMMARY REPORT.           
002200*                                                                 
002300*          HISTORY                                                
002400*          030100  RKS   ORIGINAL CUT                             RKS03010
002500*          062200  RKS   ADDED THE ADAPTIVE PACING CALL PER       RKS06220
002600*                        DR. OKAFOR'S REQUEST 3102                
002700*          091402  RKS   ADDED PROTECTIVE-FACTOR ANALYSIS         RKS09140
002800*                        AND THE RARE-FACTOR ALTERNATIVE NOTE     
002900*          110503  LJT   ADDED BEST-DAY LINES TO THE FACTOR       LJT11050
003000*                        SECTION PER REQUEST 5216                 
003100*          030704  RKS   SLEEP ANALYSIS SPLIT OUT OF THE          RKS03070
003200*                        MAINLINE INTO ITS OWN CALLED PROGRAM,    
003300*                        MYFSLEE, SO TRMTUPDT'S SHAPE COULD BE    
003400*                        REUSED AS-IS                             
003500*          012599  RKS   Y2K -- ENTRY-DATE CARRIES A 4-DIGIT YEAR RKS01259
003600*                        AS BUILT, NO 2-DIGIT YEAR FIELDS ANYWHERE
003700*                        IN THIS SUITE                            
003800*          042507  LJT   WIDENED FACTOR-NAME TO X(20) TO MATCH    LJT04250
003900*                        MYFENTRY PER REQUEST 4471
004000*          081309  RKS   EDIT CHECK ADDED TO 210/220 FOR BLANK OR RKS08130
004100*                        NON-NUMERIC DIARY FIELDS PER REQUEST 5891
004200*                        -- DEFAULTS TO ZERO, SLEEP-HOURS TO 8.00
004300*
004400******************************************************************
004500                                                                  
004600         INPUT FILE              -   MYFLOW.DIARY.MYFENTRY        
004700                                                                  
004800         OUTPUT FILE PRODUCED    -   MYFLOW.METRICS.MYFMETRC      
004900                                                                  
005000         OUTPUT FILE PRODUCED    -   MYFLOW.FACTORS.MYFFCTOUT     
005100                                                                  
005200         PRINTED REPORT          -   MYFLOW.REPORT.MYFRPT         
005300                                                                  
005400         DUMP FILE               -   SYSOUT                       
005500                                                                  
005600******************************************************************
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SOURCE-COMPUTER. IBM-390.                                        
006000 OBJECT-COMPUTER. IBM-390.                                        
006100 SPECIAL-NAMES.                                                   
006200     C01 IS NEXT-PAGE                                             
006300     UPSI-0 IS DRV-TRACE-SW ON STATUS IS DRV-TRACE-ON.            
006400                                                                  
006500 INPUT-OUTPUT SECTION.                                            
006600 FILE-CONTROL.                                                    
006700     SELECT SYSOUT                                                
006800     ASSIGN TO UT-S-SYSOUT                                        
006900       ORGANIZATION IS SEQUENTIAL.                                
007000                                                                  
007100     SELECT MYFENTRY                                              
007200     ASSIGN TO UT-S-MYFENTRY                                      
007300       ACCESS MODE IS SEQUENTIAL                                  
007400       FILE STATUS IS OFCODE.                                     
007500                                                                  
007600     SELECT MYFMETRC                                              
007700     ASSIGN TO UT-S-MYFMETRC                                      
007800       ACCESS MODE IS SEQUENTIAL                                  
007900       FILE STATUS IS OFCODE.                                     
008000                                                                  
008100     SELECT MYFFCTOUT                                             
008200     ASSIGN TO UT-S-MYFFCTOUT                                     
008300       ACCESS MODE IS SEQUENTIAL                                  
008400       FILE STATUS IS OFCODE.                                     
008500                                                                  
008600     SELECT MYFRPT                                                
008700     ASSIGN TO UT-S-MYFRPT                                        
008800       ACCESS MODE IS SEQUENTIAL                                  
008900       FILE STATUS IS OFCODE.                                     
009000                                                                  
009100 DATA DIVISION.                                                   
009200 FILE SECTION.                                                    
009300 FD  SYSOUT                                                       
009400     RECORDING MODE IS F                                          
009500     LABEL RECORDS ARE STANDARD                                   
009600     RECORD CONTAINS 130 CHARACTERS                               
009700     BLOCK CONTAINS 0 RECORDS                                     
009800     DATA RECORD IS SYSOUT-REC.                                   
009900 01  SYSOUT-REC  PIC X(130).                                      
010000                                                                  
010100****** ONE RECORD PER CALENDAR DAY, PRESORTED ASCENDING BY        
010200****** ENTRY-DATE BEFORE THIS JOB RUNS.  NO TRAILER RECORD --     
010300****** THE FILE JUST RUNS TO END-OF-FILE.                         
010400 FD  MYFENTRY                                                     
010500     RECORDING MODE IS F                                          
010600     LABEL RECORDS ARE STANDARD                                   
010700     RECORD CONTAINS 307 CHARACTERS                               
010800     BLOCK CONTAINS 0 RECORDS                                     
010900     DATA RECORD IS WELLNESS-DIARY-REC-DATA.                      
011000 01  WELLNESS-DIARY-REC-DATA PIC X(307).                          
011100                                                                  
011200****** ONE DAILY-METRICS RECORD WRITTEN FOR EVERY INPUT DAY, IN   
011300****** THE SAME ASCENDING DATE ORDER AS THE INPUT.                
011400 FD  MYFMETRC                                                     
011500     RECORDING MODE IS F                                          
011600     LABEL RECORDS ARE STANDARD                                   
011700     RECORD CONTAINS 44 CHARACTERS                                
011800     BLOCK CONTAINS 0 RECORDS                                     
011900     DATA RECORD IS WELLNESS-METRICS-REC-OUT.                     
012000 01  WELLNESS-METRICS-REC-OUT PIC X(44).                          
012100                                                                  
012200****** CARRIES BOTH THE FACTOR-RESULT ROWS (TOP 5, DESCENDING     
012300****** REDUCTION) AND THE BEST-DAY ROWS (TOP 3, ASCENDING TNL) -- 
012400****** SIZED TO THE WIDER OF THE TWO RECORD LAYOUTS.              
012500 FD  MYFFCTOUT                                                    
012600     RECORDING MODE IS F                                          
012700     LABEL RECORDS ARE STANDARD                                   
012800     RECORD CONTAINS 86 CHARACTERS                                
012900     BLOCK CONTAINS 0 RECORDS                                     
013000     DATA RECORD IS WELLNESS-FACTOR-REC-OUT.                      
013100 01  WELLNESS-FACTOR-REC-OUT PIC X(86).                           
013200                                                                  
013300 FD  MYFRPT                                                       
013400     RECORDING MODE IS F                                          
013500     LABEL RECORDS ARE STANDARD                                   
013600     RECORD CONTAINS 132 CHARACTERS                               
013700     BLOCK CONTAINS 0 RECORDS                                     
013800     DATA RECORD IS RPT-REC.                                      
013900 01  RPT-REC  PIC X(132).                                         
014000                                                                  
014100 WORKING-STORAGE SECTION.                                         
014200                                                                  
014300 01  FILE-STATUS-CODES.                                           
014400     05  OFCODE                   PIC X(2).                       
014500         88  CODE-WRITE            VALUE SPACES.                  
014600     05  FILLER                   PIC X(01).
014700                                                                  
014800 COPY MYFENTRY.                                                   
014900                                                                  
015000 COPY MYFMETRC.                                                   
015100                                                                  
015200 COPY MYFFCTR.                                                    
015300                                                                  
015400 COPY MYFSWS.                                                     
015500                                                                  
015600 COPY MYFABND.                                                    
015700                                                                  
015800*    THE FULL LOADED HISTORY -- ONE ROW PER INPUT DAY, BUILT BY   
015900*    PASS 1 AND READ BACK BY PASS 2 AND BY THE REPORT SECTION.    
016000*    THIS IS THE SHOP'S OWN COPY OF DAILY-ENTRY-REC, HELD AS A    
016100*    TABLE INSTEAD OF A SINGLE ROW.                               
016200 01  WS-HISTORY-TABLE.                                            
016300     05  WH-ROW OCCURS 366 TIMES INDEXED BY WH-INDX.              
016400         10  WH-ENTRY-DATE          PIC X(10).                    
016500         10  WH-STRESS-SCORE         PIC S9(2)V9(2).              
016600         10  WH-STUDY-MINUTES         PIC S9(4).                  
016700         10  WH-SLEEP-HOURS            PIC S9(2)V9(2).            
016800         10  WH-TIC-COUNT               PIC S9(3).                
016900         10  WH-CUSTOM-COUNT             PIC 9(2).                
017000         10  WH-CUSTOM-FACTOR OCCURS 10 TIMES.                    
017100             15  WH-FACTOR-NAME          PIC X(20).               
017200             15  WH-FACTOR-LEVEL          PIC S9(2)V9(2).         
017300             15  WH-FACTOR-EFFECT          PIC S9(2)V9(2).        
017400         10  FILLER                        PIC X(01).             
017500                                                                  
017600*    PARALLEL ARRAYS BUILT ALONGSIDE THE HISTORY TABLE, SHAPED TO 
017700*    MATCH THE LINKAGE SECTIONS OF THE CALLED SUBPROGRAMS EXACTLY 
017800*    -- ONE SLEEP-HOURS/TIC-COUNT PAIR IS SHARED ACROSS THE CALLS 
017900*    TO MYFVULN AND MYFSLEE; THE TNL ARRAY IS BUILT IN PASS 2 AND 
018000*    USED ONLY BY MYFPACE.                                        
018100 01  WS-SLEEP-HOURS-TABLE.                                        
018200     05  WS-SLEEP-HOURS             PIC S9(2)V9(2)                
018300                                     OCCURS 366 TIMES.            
018400     05  FILLER                     PIC X(01).                    
018500                                                                  
018600 01  WS-TIC-COUNT-TABLE.                                          
018700     05  WS-TIC-COUNT               PIC S9(3)                     
018800                                     OCCURS 366 TIMES.            
018900     05  FILLER                     PIC X(01).                    
019000                                                                  
019100 01  WS-TNL-TABLE.                                                
019200     05  WS-TNL                     PIC S9(4)V9(2)                
019300                                     OCCURS 366 TIMES.            
019400     05  FILLER                     PIC X(01).                    
019500                                                                  
019600*    THE SAME HISTORY, LAID OUT THE WAY MYFFACT EXPECTS IT OVER   
019700*    LINKAGE -- ENTRY DETAIL (BUILT AT LOAD TIME) PLUS THE THREE  
019800*    CONTRIBUTION FIELDS MYFFACT NEEDS FOR ITS REDUCED-TNL SCAN
019900*    (BUILT IN PASS 2, ONCE THE CONTRIBUTIONS ARE KNOWN).
020000 01  WS-FACT-ENTRY-TABLE.                                         
020100     05  WF-ENTRY OCCURS 366 TIMES.                               
020200         10  WF-ENTRY-DATE          PIC X(10).                    
020300         10  WF-TIC-COUNT            PIC S9(3).                   
020400         10  WF-CUSTOM-COUNT          PIC 9(2).                   
020500         10  WF-CUSTOM-FACTOR OCCURS 10 TIMES.                    
020600             15  WF-FACTOR-NAME       PIC X(20).                  
020700             15  WF-FACTOR-LEVEL       PIC S9(2)V9(2).            
020800             15  WF-FACTOR-EFFECT       PIC S9(2)V9(2).           
020900         10  FILLER                     PIC X(01).                
021000                                                                  
021100 01  WS-FACT-METRICS-TABLE.                                       
021200     05  WM-METRIC OCCURS 366 TIMES.                              
021300         10  WM-STRESS-CONTRIB        PIC S9(2)V9(2).             
021400         10  WM-STUDY-CONTRIB          PIC S9(2)V9(2).            
021500         10  WM-POS-CUSTOM-CONTRIB      PIC S9(4)V9(2).           
021600         10  FILLER                      PIC X(01).               
021700                                                                  
021800*    THE THREE "ONE PER RUN" RESULT RECORDS RETURNED OVER         
021900*    LINKAGE BY THE CALLED SUBPROGRAMS.  KEPT IN WORKING STORAGE  
022000*    SO BOTH THE OUTPUT-FILE PARAGRAPHS AND THE REPORT SECTION    
022100*    CAN REACH THEM WITHOUT CALLING TWICE.                        
022200 01  WS-PACING-RESULT.                                            
022300     05  WS-PACING-STATE             PIC X(22).                   
022400     05  WS-LATEST-LOAD               PIC S9(4)V9(2).             
022500     05  WS-LOAD-THRESHOLD             PIC S9(4)V9(2).            
022600     05  FILLER                         PIC X(01).                
022700                                                                  
022800 01  WS-SLEEP-RESULT.                                             
022900     05  WS-SLEEP-STATUS              PIC X(02).                  
023000     05  WS-AVG-SLEEP-HOURS            PIC S9(2)V9(1).            
023100     05  WS-CORRELATION                 PIC S9V9(2).              
023200     05  WS-AVG-TICS-GOOD                 PIC S9(3)V9(1).         
023300     05  WS-GOOD-PRESENT-SW                PIC X(01).             
023400         88  WS-GOOD-BUCKET-PRESENT                VALUE "Y".     
023500     05  WS-AVG-TICS-BAD                     PIC S9(3)V9(1).      
023600     05  WS-BAD-PRESENT-SW                     PIC X(01).         
023700         88  WS-BAD-BUCKET-PRESENT                   VALUE "Y".   
023800     05  WS-PERCENT-DIFF                        PIC S9(4).        
023900     05  WS-PCTDIFF-PRESENT-SW                   PIC X(01).       
024000         88  WS-PCTDIFF-IS-PRESENT                    VALUE "Y".  
024100     05  WS-DAYS-ANALYZED                         PIC 9(03).      
024200     05  WS-SLEEP-CLASS                           PIC X(12).      
024300     05  WS-CORR-CLASS                            PIC X(12).      
024400     05  WS-COMPARE-CLASS                         PIC X(11).      
024500     05  FILLER                                   PIC X(01).      
024600                                                                  
024700 01  WS-VULN-AUDIT-MSG                PIC X(60).                  
024800                                                                  
024900*    THE FACTOR-ANALYSIS ARRAYS RETURNED BY MYFFACT -- SAME       
025000*    SHAPE AS MYFFACT'S OWN LINKAGE ARRAYS, SO THEY PASS ACROSS   
025100*    THE CALL BOUNDARY BY REFERENCE WITHOUT ANY UNLOADING STEP.   
025200 01  WS-FACTOR-RESULT-TABLE.                                      
025300     05  WFR-ROW OCCURS 5 TIMES.                                  
025400         10  WFR-NAME                PIC X(20).                   
025500         10  WFR-AVG-IMPACT            PIC S9(3)V9(2).            
025600         10  WFR-TIMES-USED             PIC 9(3).                 
025700         10  WFR-AVG-TICS-WITH           PIC S9(3)V9(1).          
025800         10  WFR-AVG-TICS-WITHOUT         PIC S9(3)V9(1).         
025900         10  WFR-TIC-REDUCTION-PCT         PIC S9(3)V9(1).        
026000         10  FILLER                         PIC X(01).            
026100                                                                  
026200 01  WS-FACTOR-COUNT                  PIC 9(2) COMP.              
026300                                                                  
026400 01  WS-BEST-DAY-TABLE.                                           
026500     05  WBD-ROW OCCURS 3 TIMES.                                  
026600         10  WBD-DATE                PIC X(10).                   
026700         10  WBD-TNL                   PIC S9(4)V9(2).            
026800         10  WBD-TICS                    PIC S9(3).               
026900         10  WBD-FACTORS                  PIC X(66).              
027000         10  FILLER                        PIC X(01).             
027100                                                                  
027200 01  WS-BEST-DAY-COUNT                PIC 9(1) COMP.              
027300                                                                  
027400 01  WS-MVP-INFO.                                                 
027500     05  WS-MVP-CLASS                 PIC X(12).                  
027600     05  WS-MVP-RARE-SW                 PIC X(01).                
027700         88  WS-MVP-IS-RARE                      VALUE "Y".       
027800     05  WS-ALT-NAME                     PIC X(20).               
027900     05  WS-ALT-PRESENT-SW                PIC X(01).              
028000         88  WS-ALT-IS-PRESENT                    VALUE "Y".      
028100     05  FILLER                              PIC X(01).           
028200                                                                  
028300*    RUN-TOTAL ACCUMULATORS THAT ARE SPECIFIC TO THE REPORT'S     
028400*    COLUMN-TOTALS LINE -- THE COUNT/SUM/MIN/MAX OF TNL ITSELF    
028500*    ALREADY LIVE IN COUNTERS-IDXS-AND-ACCUMULATORS (COPY MYFSWS) 
028600*    SINCE MYFPACE'S BASELINE WORK NEEDS THEM TOO.                
028700 01  WS-REPORT-TOTALS.                                            
028800     05  WS-STRESS-SUM                PIC S9(6)V9(2) COMP-3.      
028900     05  WS-STUDY-SUM                  PIC S9(6)V9(2) COMP-3.     
029000     05  WS-POS-SUM                     PIC S9(6)V9(2) COMP-3.    
029100     05  WS-PENALTY-SUM                  PIC S9(6)V9(2) COMP-3.   
029200     05  WS-NEG-SUM                       PIC S9(6)V9(2) COMP-3.  
029300     05  FILLER                         PIC X(01).
029400                                                                  
029500*    ONE-DAY SCRATCH FIELDS USED WHILE PASS 2 COMPUTES A SINGLE   
029600*    DAY'S CONTRIBUTIONS -- THESE FEED THE DAILY-METRICS-REC      
029700*    COPY BOOK AND ARE ALSO FANNED OUT INTO THE PARALLEL ARRAYS   
029800*    ABOVE.                                                       
029900 01  WS-DAY-WORK-FIELDS.                                          
030000     05  WD-STUDY-CONTRIB              PIC S9(2)V9(2).            
030100     05  WD-POS-CUSTOM-CONTRIB          PIC S9(4)V9(2).           
030200     05  WD-RAW-NEG-IMPACT               PIC S9(4)V9(2).          
030300     05  WD-IMPACT                        PIC S9(4)V9(4).         
030400     05  WD-DEFICIT                        PIC S9(2)V9(2).        
030500     05  WD-SLEEP-PENALTY                   PIC S9(2)V9(2).       
030600     05  WD-TNL                              PIC S9(4)V9(2).      
030700     05  FILLER                               PIC X(01).          
030800                                                                  
030900*    RUN-ONLY-ONCE MATH WORK FIELDS -- CAPPED STUDY-MINUTES FOR
031000*    THE NORMALIZED STUDY SCALE, AND A PRINTABLE VIEW OF THE
031100*    ENTRY COUNT FOR THE UPSI-0 TRACE LINE.
031200 01  WS-MATH-WORK.                                                
031300     05  WD-CAP-STUDY-MINUTES          PIC S9(4).                 
031400     05  FILLER                        PIC X(01).                 
031500                                                                  
031600 01  WS-DAYS-LOADED-TRACE.                                        
031700     05  WD-DAYS-LOADED-G              PIC 9(3) COMP.             
031800     05  FILLER                        PIC X(02).                 
031900                                                                  
032000 01  WS-DAYS-LOADED-TRACE-ALT REDEFINES WS-DAYS-LOADED-TRACE.     
032100     05  WD-DAYS-LOADED-RAW            PIC X(03).                 
032200     05  FILLER                        PIC X(02).                 
032300                                                                  
032400 01  WS-RUN-TNL-TRACE.                                            
032500     05  WD-RUN-TNL-SUM-G              PIC S9(6)V9(2) COMP-3.     
032600     05  FILLER                        PIC X(01).                 
032700                                                                  
032800 01  WS-RUN-TNL-TRACE-ALT REDEFINES WS-RUN-TNL-TRACE.             
032900     05  WD-RUN-TNL-SUM-RAW            PIC X(05).                 
033000     05  FILLER                        PIC X(01).
033100                                                                  
033200 01  WS-VULN-TRACE.
033300     05  WD-VULN-SW-G                  PIC X(01).
033400     05  FILLER                        PIC X(02).
033500
033600 01  WS-VULN-TRACE-ALT REDEFINES WS-VULN-TRACE.
033700     05  WD-VULN-SW-RAW                PIC X(02).
033800     05  FILLER                        PIC X(01).
033900 77  PARA-NAME                         PIC X(20) VALUE SPACES.    
034000 77  WS-DATE                           PIC 9(06).                 
034100 77  WS-RUN-DATE-O                     PIC 9999/99/99.            
034200                                                                  
034300*    REPORT-SECTION PRINT LINES.  FOLLOW THE SAME FILLER/VALUE    
034400*    HOUSE STYLE AS THE REST OF THE SUITE'S PRINTED WORK --       
034500*    LITERAL COLUMN TEXT IN FILLER, DATA IN "-O" SUFFIXED FIELDS. 
034600 01  WS-BLANK-LINE.                                               
034700     05  FILLER     PIC X(132) VALUE SPACES.                      
034800                                                                  
034900 01  WS-HDR-REC.                                                  
035000     05  FILLER                  PIC X(1) VALUE SPACES.           
035100     05  FILLER                  PIC X(40) VALUE                  
035200         "MYFLOW WELLNESS ANALYSIS REPORT".                       
035300     05  FILLER                  PIC X(12) VALUE                  
035400         "RUN DATE: ".                                            
035500     05  HDR-RUN-DATE-O          PIC 9999/99/99.                  
035600     05  FILLER                  PIC X(20) VALUE SPACES.          
035700     05  FILLER                  PIC X(13)                        
035800                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.          
035900     05  HDR-PAGE-NBR-O          PIC ZZ9.                         
036000     05  FILLER                  PIC X(33) VALUE SPACES.          
036100                                                                  
036200 01  WS-DTL-COLM-HDR-REC.                                         
036300     05  FILLER    PIC X(12) VALUE "ENTRY-DATE".                  
036400     05  FILLER    PIC X(6)  VALUE "TICS".                        
036500     05  FILLER    PIC X(10) VALUE "STRESS".                      
036600     05  FILLER    PIC X(10) VALUE "STUDY".                       
036700     05  FILLER    PIC X(10) VALUE "POS-CUST".                    
036800     05  FILLER    PIC X(10) VALUE "SLP-PEN".                     
036900     05  FILLER    PIC X(12) VALUE "PROTECT".                     
037000     05  FILLER    PIC X(10) VALUE "TNL".                         
037100     05  FILLER    PIC X(52) VALUE SPACES.                        
037200                                                                  
037300 01  WS-DTL-REC.                                                  
037400     05  DTL-DATE-O              PIC X(10).                       
037500     05  FILLER                  PIC X(2) VALUE SPACES.           
037600     05  DTL-TICS-O              PIC ---9.                        
037700     05  FILLER                  PIC X(2) VALUE SPACES.           
037800     05  DTL-STRESS-O            PIC ---9.99.                     
037900     05  FILLER                  PIC X(2) VALUE SPACES.           
038000     05  DTL-STUDY-O             PIC ---9.99.                     
038100     05  FILLER                  PIC X(2) VALUE SPACES.           
038200     05  DTL-POS-O               PIC ----9.99.                    
038300     05  FILLER                  PIC X(2) VALUE SPACES.           
038400     05  DTL-PEN-O               PIC ---9.99.                     
038500     05  FILLER                  PIC X(2) VALUE SPACES.           
038600     05  DTL-PROT-O              PIC ----9.99.                    
038700     05  FILLER                  PIC X(2) VALUE SPACES.           
038800     05  DTL-TNL-O               PIC ----9.99.                    
038900     05  FILLER                  PIC X(51) VALUE SPACES.          
039000                                                                  
039100 01  WS-DTL-TOT-REC.                                              
039200     05  FILLER                  PIC X(12) VALUE "TOTALS:".       
039300     05  TOT-DAYS-O              PIC ---9.                        
039400     05  FILLER                  PIC X(9) VALUE " DAYS".          
039500     05  FILLER                  PIC X(1) VALUE SPACES.           
039600     05  TOT-STRESS-O            PIC -----9.99.                   
039700     05  FILLER                  PIC X(1) VALUE SPACES.           
039800     05  TOT-STUDY-O             PIC -----9.99.                   
039900     05  FILLER                  PIC X(1) VALUE SPACES.           
040000     05  TOT-POS-O               PIC ------9.99.                  
040100     05  FILLER                  PIC X(1) VALUE SPACES.           
040200     05  TOT-PEN-O               PIC -----9.99.                   
040300     05  FILLER                  PIC X(1) VALUE SPACES.           
040400     05  TOT-PROT-O              PIC ------9.99.                  
040500     05  FILLER                  PIC X(1) VALUE SPACES.           
040600     05  TOT-TNL-O               PIC ------9.99.                  
040700     05  FILLER                  PIC X(47) VALUE SPACES.          
040800                                                                  
040900 01  WS-NARR-REC.                                                 
041000     05  NARR-TEXT-O              PIC X(130).                     
041100     05  FILLER                   PIC X(2) VALUE SPACES.          
041200                                                                  
041300 01  WS-FCT-COLM-HDR-REC.                                         
041400     05  FILLER    PIC X(6)  VALUE "RANK".                        
041500     05  FILLER    PIC X(22) VALUE "FACTOR NAME".                 
041600     05  FILLER    PIC X(12) VALUE "REDUCT-PCT".                  
041700     05  FILLER    PIC X(8)  VALUE "USED".                        
041800     05  FILLER    PIC X(12) VALUE "TICS-WITH".                   
041900     05  FILLER    PIC X(12) VALUE "TICS-W/OUT".                  
042000     05  FILLER    PIC X(14) VALUE "CLASS".                       
042100     05  FILLER    PIC X(46) VALUE SPACES.                        
042200                                                                  
042300 01  WS-FCT-DTL-REC.                                              
042400     05  FCT-RANK-O               PIC 9.                          
042500     05  FILLER                   PIC X(5) VALUE SPACES.          
042600     05  FCT-NAME-O                PIC X(20).                     
042700     05  FILLER                    PIC X(2) VALUE SPACES.         
042800     05  FCT-REDUCT-O               PIC ---9.9.                   
042900     05  FILLER                     PIC X(5) VALUE SPACES.        
043000     05  FCT-USED-O                  PIC ZZ9.                     
043100     05  FILLER                      PIC X(5) VALUE SPACES.       
043200     05  FCT-WITH-O                   PIC ---9.9.                 
043300     05  FILLER                       PIC X(5) VALUE SPACES.      
043400     05  FCT-WOUT-O                    PIC ---9.9.                
043500     05  FILLER                        PIC X(4) VALUE SPACES.     
043600     05  FCT-CLASS-O                    PIC X(12).                
043700     05  FILLER                         PIC X(38) VALUE SPACES.   
043800                                                                  
043900 01  WS-BESTDAY-REC.                                              
044000     05  FILLER                   PIC X(14) VALUE "BEST DAY:".    
044100     05  BD-DATE-O                 PIC X(10).                     
044200     05  FILLER                    PIC X(2) VALUE SPACES.         
044300     05  FILLER                    PIC X(6) VALUE "TNL=".         
044400     05  BD-TNL-O                   PIC ----9.99.                 
044500     05  FILLER                     PIC X(2) VALUE SPACES.        
044600     05  FILLER                     PIC X(7) VALUE "TICS=".       
044700     05  BD-TICS-O                    PIC ---9.                   
044800     05  FILLER                       PIC X(2) VALUE SPACES.      
044900     05  FILLER                       PIC X(10) VALUE "FACTORS=". 
045000     05  BD-FACTORS-O                   PIC X(66).                
045100                                                                  
045200 77  WS-LINES                         PIC 9(3) COMP VALUE 0.      
045300 77  WS-PAGES                         PIC 9(3) COMP VALUE 1.      
045400                                                                  
045500 PROCEDURE DIVISION.                                              
045600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
045700     PERFORM 200-READ-ENTRIES THRU 200-EXIT.                      
045800     PERFORM 300-CALL-VULN-CHECK THRU 300-EXIT.                   
045900     PERFORM 400-PASS2-COMPUTE THRU 400-EXIT.                     
046000     PERFORM 500-CALL-PACING THRU 500-EXIT.                       
046100     PERFORM 600-CALL-SLEEP-ANALYSIS THRU 600-EXIT.               
046200     PERFORM 700-CALL-FACTOR-ANALYSIS THRU 700-EXIT.              
046300     PERFORM 800-PRODUCE-REPORT THRU 800-EXIT.                    
046400     PERFORM 999-CLEANUP THRU 999-EXIT.                           
046500     MOVE +0 TO RETURN-CODE.                                      
046600     GOBACK.                                                      
046700                                                                  
046800 000-HOUSEKEEPING.                                                
046900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
047000     DISPLAY "******** BEGIN JOB MYFDRIVR ********".              
047100     ACCEPT WS-DATE FROM DATE.                                    
047200     MOVE WS-DATE TO WS-RUN-DATE-O.                               
047300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,                   
047400                FLAGS-AND-SWITCHES,                               
047500                WS-REPORT-TOTALS.                                 
047600     PERFORM 900-OPEN-FILES THRU 900-EXIT.                        
047700     PERFORM 910-READ-ENTRY THRU 910-EXIT.                        
047800     IF NO-MORE-DATA                                              
047900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON                  
048000         GO TO 1000-ABEND-RTN.                                    
048100 000-EXIT.                                                        
048200     EXIT.                                                        
048300                                                                  
048400*    PASS 1 -- LOAD THE FULL HISTORY INTO WS-HISTORY-TABLE, AND   
048500*    FAN EACH ROW OUT INTO THE PARALLEL SLEEP/TIC ARRAYS AND THE  
048600*    MYFFACT ENTRY TABLE AS IT IS LOADED.                         
048700 200-READ-ENTRIES.                                                
048800     MOVE "200-READ-ENTRIES" TO PARA-NAME.                        
048900     PERFORM 210-LOAD-TABLE-ROW THRU 210-EXIT                     
049000             UNTIL NO-MORE-DATA OR DAYS-LOADED = 366.             
049100 200-EXIT.                                                        
049200     EXIT.                                                        
049300                                                                  
049400 210-LOAD-TABLE-ROW.
049500     ADD 1 TO DAYS-LOADED.
049600     MOVE DAILY-ENTRY-REC TO WH-ROW(DAYS-LOADED).
049700*    REQUEST 5891 -- SOME DIARY ENTRIES COME IN WITH BLANKS OR
049800*    JUNK IN THE NUMERIC FIELDS (BAD UPLOAD FROM THE BEDSIDE
049900*    TERMINAL).  RATHER THAN ABEND THE WHOLE RUN OVER ONE BAD
050000*    DAY, TREAT A NON-NUMERIC SCORE OR COUNT AS ZERO AND A
050100*    NON-NUMERIC SLEEP-HOURS AS AN EIGHT-HOUR NIGHT.
050200     IF WH-STRESS-SCORE(DAYS-LOADED) NOT NUMERIC
050300         MOVE 0 TO WH-STRESS-SCORE(DAYS-LOADED).
050400     IF WH-STUDY-MINUTES(DAYS-LOADED) NOT NUMERIC
050500         MOVE 0 TO WH-STUDY-MINUTES(DAYS-LOADED).
050600     IF WH-TIC-COUNT(DAYS-LOADED) NOT NUMERIC
050700         MOVE 0 TO WH-TIC-COUNT(DAYS-LOADED).
050800     IF WH-SLEEP-HOURS(DAYS-LOADED) NOT NUMERIC
050900         MOVE 8.00 TO WH-SLEEP-HOURS(DAYS-LOADED).
051000
051100     MOVE WH-SLEEP-HOURS(DAYS-LOADED) TO
051200          WS-SLEEP-HOURS(DAYS-LOADED).                            
051300     MOVE WH-TIC-COUNT(DAYS-LOADED) TO                            
051400          WS-TIC-COUNT(DAYS-LOADED).                              
051500     MOVE WH-ENTRY-DATE(DAYS-LOADED) TO                           
051600          WF-ENTRY-DATE(DAYS-LOADED).                             
051700     MOVE WH-TIC-COUNT(DAYS-LOADED) TO                            
051800          WF-TIC-COUNT(DAYS-LOADED).                              
051900     MOVE WH-CUSTOM-COUNT(DAYS-LOADED) TO                         
052000          WF-CUSTOM-COUNT(DAYS-LOADED).                           
052100     PERFORM 220-LOAD-CUSTOM-FACTORS THRU 220-EXIT                
052200             VARYING CF-SUB FROM 1 BY 1                           
052300             UNTIL CF-SUB > WH-CUSTOM-COUNT(DAYS-LOADED).         
052400     PERFORM 910-READ-ENTRY THRU 910-EXIT.                        
052500 210-EXIT.                                                        
052600     EXIT.                                                        
052700                                                                  
052800 220-LOAD-CUSTOM-FACTORS.
052900     MOVE WH-FACTOR-NAME(DAYS-LOADED, CF-SUB) TO
053000          WF-FACTOR-NAME(DAYS-LOADED, CF-SUB).
053100*    SAME EDIT CHECK AS 210-LOAD-TABLE-ROW, PER CUSTOM FACTOR --
053200*    A BLANK LEVEL OR EFFECT ON ONE FACTOR SHOULD NOT THROW OFF
053300*    THE WHOLE DAY'S IMPACT SPLIT IN PASS 2.
053400     IF WH-FACTOR-LEVEL(DAYS-LOADED, CF-SUB) NOT NUMERIC
053500         MOVE 0 TO WH-FACTOR-LEVEL(DAYS-LOADED, CF-SUB).
053600     IF WH-FACTOR-EFFECT(DAYS-LOADED, CF-SUB) NOT NUMERIC
053700         MOVE 0 TO WH-FACTOR-EFFECT(DAYS-LOADED, CF-SUB).
053800     MOVE WH-FACTOR-LEVEL(DAYS-LOADED, CF-SUB) TO
053900          WF-FACTOR-LEVEL(DAYS-LOADED, CF-SUB).                   
054000     MOVE WH-FACTOR-EFFECT(DAYS-LOADED, CF-SUB) TO                
054100          WF-FACTOR-EFFECT(DAYS-LOADED, CF-SUB).                  
054200 220-EXIT.                                                        
054300     EXIT.                                                        
054400                                                                  
054500*    SLEEP-VULNERABILITY CHECK, CALLED BETWEEN PASS 1 AND PASS 2
054600*    SINCE THE SLEEP-DEFICIT PENALTY BELOW DEPENDS ON ITS ANSWER.
054700 300-CALL-VULN-CHECK.                                             
054800     MOVE "300-CALL-VULN-CHECK" TO PARA-NAME.                     
054900     CALL 'MYFVULN' USING DAYS-LOADED, WS-SLEEP-HOURS-TABLE,      
055000             WS-TIC-COUNT-TABLE, VULNERABLE-SW, WS-VULN-AUDIT-MSG.
055100                                                                  
055200     IF DRV-TRACE-ON                                              
055300         MOVE VULNERABLE-SW TO WD-VULN-SW-G                       
055400         DISPLAY "MYFDRIVR VULN-FLAG=" WD-VULN-SW-RAW.            
055500 300-EXIT.                                                        
055600     EXIT.                                                        
055700                                                                  
055800*    PASS 2 -- COMPUTES EACH DAY'S NORMALIZED STUDY LOAD, CUSTOM
055900*    FACTOR SPLIT, CONDITIONAL SLEEP PENALTY AND TOTAL NEGATIVE
056000*    LOAD, THEN WRITES DAILY-METRICS-REC AND ACCUMULATES THE
056100*    REPORT'S RUN TOTALS.
056200 400-PASS2-COMPUTE.                                               
056300     MOVE "400-PASS2-COMPUTE" TO PARA-NAME.                       
056400     MOVE 0 TO RUN-TNL-SUM, RUN-TIC-SUM.                          
056500     MOVE 0 TO WS-STRESS-SUM, WS-STUDY-SUM, WS-POS-SUM,           
056600               WS-PENALTY-SUM, WS-NEG-SUM.                        
056700     MOVE 9999.99 TO RUN-TNL-MIN.                                 
056800     MOVE -9999.99 TO RUN-TNL-MAX.                                
056900     PERFORM 410-COMPUTE-ONE-DAY THRU 410-EXIT                    
057000             VARYING RUN-SUB FROM 1 BY 1                          
057100             UNTIL RUN-SUB > DAYS-LOADED.                         
057200 400-EXIT.                                                        
057300     EXIT.                                                        
057400                                                                  
057500 410-COMPUTE-ONE-DAY.                                             
057600*    WH-ROW VALUES USED BELOW WERE ALREADY EDIT-CHECKED WHEN
057700*    THE ROW WAS LOADED IN 210/220, SO NO BLANK OR JUNK FIELDS
057800*    CAN REACH THE MATH BELOW.
057900     PERFORM 420-STUDY-NORMALIZE THRU 420-EXIT.                   
058000     MOVE 0 TO WD-POS-CUSTOM-CONTRIB, WD-RAW-NEG-IMPACT.          
058100     PERFORM 430-SPLIT-CUSTOM-IMPACTS THRU 430-EXIT               
058200             VARYING CF-SUB FROM 1 BY 1                           
058300             UNTIL CF-SUB > WH-CUSTOM-COUNT(RUN-SUB).             
058400     PERFORM 440-SLEEP-PENALTY THRU 440-EXIT.                     
058500     PERFORM 450-COMPUTE-TNL THRU 450-EXIT.                       
058600     PERFORM 460-ACCUM-RUN-TOTALS THRU 460-EXIT.                  
058700     PERFORM 470-BUILD-CALL-ARRAYS THRU 470-EXIT.                 
058800     PERFORM 490-WRITE-METRICS THRU 490-EXIT.                     
058900 410-EXIT.                                                        
059000     EXIT.                                                        
059100                                                                  
059200 420-STUDY-NORMALIZE.                                             
059300*    STUDY MINUTES, 0-900, MAP LINEARLY ONTO A 0-10 LOAD SCALE
059400     IF WH-STUDY-MINUTES(RUN-SUB) > 900                           
059500         MOVE 900 TO WD-CAP-STUDY-MINUTES                         
059600     ELSE                                                         
059700         MOVE WH-STUDY-MINUTES(RUN-SUB) TO WD-CAP-STUDY-MINUTES.  
059800     COMPUTE WD-STUDY-CONTRIB ROUNDED =                           
059900             (WD-CAP-STUDY-MINUTES / 900) * 10.                   
060000 420-EXIT.                                                        
060100     EXIT.                                                        
060200                                                                  
060300 430-SPLIT-CUSTOM-IMPACTS.                                        
060400*    IMPACT = LEVEL x EFFECT, POSITIVE AND NEGATIVE SUMS KEPT
060500*    SEPARATELY; ZERO IMPACTS ARE IGNORED
060600     COMPUTE WD-IMPACT =                                          
060700             WH-FACTOR-LEVEL(RUN-SUB, CF-SUB) *                   
060800             WH-FACTOR-EFFECT(RUN-SUB, CF-SUB).                   
060900     IF WD-IMPACT > 0                                             
061000         ADD WD-IMPACT TO WD-POS-CUSTOM-CONTRIB                   
061100     ELSE                                                         
061200         IF WD-IMPACT < 0                                         
061300             ADD WD-IMPACT TO WD-RAW-NEG-IMPACT.                  
061400 430-EXIT.                                                        
061500     EXIT.                                                        
061600                                                                  
061700 440-SLEEP-PENALTY.                                               
061800*    DEFICIT AGAINST THE 8.00 HOUR THRESHOLD; PENALTY APPLIES
061900*    ONLY WHEN THE SLEEP-VULNERABILITY CHECK DECLARED THE
062000*    SUBJECT SLEEP-VULNERABLE
062100     COMPUTE WD-DEFICIT = 8.00 - WH-SLEEP-HOURS(RUN-SUB).         
062200     IF WD-DEFICIT < 0                                            
062300         MOVE 0 TO WD-DEFICIT.                                    
062400     IF SLEEP-VULNERABLE                                          
062500         COMPUTE WD-SLEEP-PENALTY ROUNDED = WD-DEFICIT * 1.50     
062600     ELSE                                                         
062700         MOVE 0 TO WD-SLEEP-PENALTY.                              
062800 440-EXIT.                                                        
062900     EXIT.                                                        
063000                                                                  
063100 450-COMPUTE-TNL.                                                 
063200*    TOTAL NEGATIVE LOAD FOR THE DAY
063300     COMPUTE WD-TNL ROUNDED =                                     
063400             WH-STRESS-SCORE(RUN-SUB) + WD-STUDY-CONTRIB +        
063500             WD-POS-CUSTOM-CONTRIB + WD-SLEEP-PENALTY.            
063600 450-EXIT.                                                        
063700     EXIT.                                                        
063800                                                                  
063900 460-ACCUM-RUN-TOTALS.                                            
064000     ADD WD-TNL TO RUN-TNL-SUM.                                   
064100     ADD WH-TIC-COUNT(RUN-SUB) TO RUN-TIC-SUM.                    
064200     IF WD-TNL < RUN-TNL-MIN                                      
064300         MOVE WD-TNL TO RUN-TNL-MIN.                              
064400     IF WD-TNL > RUN-TNL-MAX                                      
064500         MOVE WD-TNL TO RUN-TNL-MAX.                              
064600     ADD WH-STRESS-SCORE(RUN-SUB) TO WS-STRESS-SUM.               
064700     ADD WD-STUDY-CONTRIB TO WS-STUDY-SUM.                        
064800     ADD WD-POS-CUSTOM-CONTRIB TO WS-POS-SUM.                     
064900     ADD WD-SLEEP-PENALTY TO WS-PENALTY-SUM.                      
065000     ADD WD-RAW-NEG-IMPACT TO WS-NEG-SUM.                         
065100 460-EXIT.                                                        
065200     EXIT.                                                        
065300                                                                  
065400 470-BUILD-CALL-ARRAYS.                                           
065500*    FAN THIS DAY'S CONTRIBUTIONS OUT TO THE ARRAYS MYFPACE AND   
065600*    MYFFACT EXPECT OVER LINKAGE                                  
065700     MOVE WD-TNL TO WS-TNL(RUN-SUB).                              
065800     MOVE WH-STRESS-SCORE(RUN-SUB) TO WM-STRESS-CONTRIB(RUN-SUB). 
065900     MOVE WD-STUDY-CONTRIB TO WM-STUDY-CONTRIB(RUN-SUB).          
066000     MOVE WD-POS-CUSTOM-CONTRIB TO                                
066100          WM-POS-CUSTOM-CONTRIB(RUN-SUB).                         
066200 470-EXIT.                                                        
066300     EXIT.                                                        
066400                                                                  
066500 490-WRITE-METRICS.                                               
066600     MOVE WH-ENTRY-DATE(RUN-SUB) TO DM-ENTRY-DATE.                
066700     MOVE WH-TIC-COUNT(RUN-SUB) TO DM-TIC-COUNT.                  
066800     MOVE WD-TNL TO DM-TNL.                                       
066900     MOVE WH-STRESS-SCORE(RUN-SUB) TO DM-STRESS-CONTRIB.          
067000     MOVE WD-STUDY-CONTRIB TO DM-STUDY-CONTRIB.                   
067100     MOVE WD-POS-CUSTOM-CONTRIB TO DM-POS-CUSTOM-CONTRIB.         
067200     MOVE WD-SLEEP-PENALTY TO DM-SLEEP-PENALTY-CONTRIB.           
067300     MOVE WD-RAW-NEG-IMPACT TO DM-RAW-NEG-IMPACT.                 
067400     PERFORM 930-WRITE-METRICS-REC THRU 930-EXIT.                 
067500 490-EXIT.                                                        
067600     EXIT.                                                        
067700                                                                  
067800*    ADAPTIVE PACING RECOMMENDATION, OVER THE TNL/TIC ARRAYS
067900*    PASS 2 JUST FINISHED BUILDING.
068000 500-CALL-PACING.                                                 
068100     MOVE "500-CALL-PACING" TO PARA-NAME.                         
068200     CALL 'MYFPACE' USING DAYS-LOADED, WS-TNL-TABLE,              
068300             WS-TIC-COUNT-TABLE, WS-PACING-RESULT.                
068400 500-EXIT.                                                        
068500     EXIT.                                                        
068600                                                                  
068700*    SLEEP ANALYSIS.  CALLS MYFSQRT INTERNALLY FOR THE PEARSON
068800*    CORRELATION'S TWO SQUARE ROOTS.
068900 600-CALL-SLEEP-ANALYSIS.                                         
069000     MOVE "600-CALL-SLEEP-ANALYSIS" TO PARA-NAME.                 
069100     CALL 'MYFSLEE' USING DAYS-LOADED, WS-SLEEP-HOURS-TABLE,      
069200             WS-TIC-COUNT-TABLE, WS-SLEEP-RESULT.                 
069300 600-EXIT.                                                        
069400     EXIT.                                                        
069500                                                                  
069600*    PROTECTIVE FACTOR ANALYSIS, THEN WRITE THE FACTOR-RESULT
069700*    AND BEST-DAY ROWS MYFFACT HANDED BACK.
069800 700-CALL-FACTOR-ANALYSIS.                                        
069900     MOVE "700-CALL-FACTOR-ANALYSIS" TO PARA-NAME.                
070000     CALL 'MYFFACT' USING DAYS-LOADED, WS-FACT-ENTRY-TABLE,       
070100             WS-FACT-METRICS-TABLE, WS-FACTOR-RESULT-TABLE,       
070200             WS-FACTOR-COUNT, WS-BEST-DAY-TABLE,                  
070300             WS-BEST-DAY-COUNT, WS-MVP-INFO.                      
070400                                                                  
070500     IF WS-MVP-IS-RARE                                            
070600         MOVE "Y" TO RARE-FACTOR-SW                               
070700     ELSE                                                         
070800         MOVE "N" TO RARE-FACTOR-SW.                              
070900                                                                  
071000     PERFORM 710-WRITE-FACTOR-RESULTS THRU 710-EXIT               
071100             VARYING RUN-SUB FROM 1 BY 1                          
071200             UNTIL RUN-SUB > WS-FACTOR-COUNT.                     
071300     PERFORM 720-WRITE-BEST-DAYS THRU 720-EXIT                    
071400             VARYING RUN-SUB FROM 1 BY 1                          
071500             UNTIL RUN-SUB > WS-BEST-DAY-COUNT.                   
071600 700-EXIT.                                                        
071700     EXIT.                                                        
071800                                                                  
071900 710-WRITE-FACTOR-RESULTS.                                        
072000     MOVE WFR-NAME(RUN-SUB) TO FR-FACTOR-NAME.                    
072100     MOVE WFR-AVG-IMPACT(RUN-SUB) TO FR-AVG-IMPACT.               
072200     MOVE WFR-TIMES-USED(RUN-SUB) TO FR-TIMES-USED.               
072300     MOVE WFR-AVG-TICS-WITH(RUN-SUB) TO FR-AVG-TICS-WITH.         
072400     MOVE WFR-AVG-TICS-WITHOUT(RUN-SUB) TO FR-AVG-TICS-WITHOUT.   
072500     MOVE WFR-TIC-REDUCTION-PCT(RUN-SUB) TO FR-TIC-REDUCTION-PCT. 
072600     MOVE FACTOR-RESULT-REC TO WELLNESS-FACTOR-REC-OUT.           
072700     WRITE WELLNESS-FACTOR-REC-OUT.                               
072800 710-EXIT.                                                        
072900     EXIT.                                                        
073000                                                                  
073100 720-WRITE-BEST-DAYS.                                             
073200     MOVE WBD-DATE(RUN-SUB) TO BD-ENTRY-DATE.                     
073300     MOVE WBD-TNL(RUN-SUB) TO BD-DAY-TNL.                         
073400     MOVE WBD-TICS(RUN-SUB) TO BD-DAY-TICS.                       
073500     MOVE WBD-FACTORS(RUN-SUB) TO BD-FACTORS.                     
073600     MOVE BEST-DAY-REC TO WELLNESS-FACTOR-REC-OUT.                
073700     WRITE WELLNESS-FACTOR-REC-OUT.                               
073800 720-EXIT.                                                        
073900     EXIT.                                                        
074000                                                                  
074100*    THE PRINTED SUMMARY REPORT.  SEVEN SECTIONS, IN THE ORDER
074200*    DR. OKAFOR'S GROUP ASKED FOR THEM -- METRICS DETAIL FIRST,
074300*    THEN THE THREE SUBPROGRAM FINDINGS, THEN THE FACTOR TABLE.
074400 800-PRODUCE-REPORT.                                              
074500     MOVE "800-PRODUCE-REPORT" TO PARA-NAME.                      
074600     PERFORM 805-WRITE-HEADER THRU 805-EXIT.                      
074700     PERFORM 810-WRITE-DETAIL-LINES THRU 810-EXIT.                
074800     PERFORM 815-WRITE-DETAIL-TOTALS THRU 815-EXIT.               
074900     PERFORM 820-WRITE-VULN-SECTION THRU 820-EXIT.                
075000     PERFORM 830-WRITE-PACING-SECTION THRU 830-EXIT.              
075100     PERFORM 840-WRITE-SLEEP-SECTION THRU 840-EXIT.               
075200     PERFORM 850-WRITE-FACTOR-SECTION THRU 850-EXIT.              
075300     PERFORM 890-WRITE-FOOTER THRU 890-EXIT.                      
075400 800-EXIT.                                                        
075500     EXIT.                                                        
075600                                                                  
075700 805-WRITE-HEADER.                                                
075800     MOVE "805-WRITE-HEADER" TO PARA-NAME.                        
075900     WRITE RPT-REC FROM WS-BLANK-LINE                             
076000         AFTER ADVANCING 1.                                       
076100     MOVE WS-RUN-DATE-O TO HDR-RUN-DATE-O.                        
076200     MOVE WS-PAGES TO HDR-PAGE-NBR-O.                             
076300     WRITE RPT-REC FROM WS-HDR-REC                                
076400         AFTER ADVANCING NEXT-PAGE.                               
076500     MOVE ZERO TO WS-LINES.                                       
076600     ADD +1 TO WS-PAGES.                                          
076700     WRITE RPT-REC FROM WS-BLANK-LINE                             
076800         AFTER ADVANCING 1.                                       
076900 805-EXIT.                                                        
077000     EXIT.                                                        
077100                                                                  
077200 810-WRITE-DETAIL-LINES.                                          
077300     MOVE "810-WRITE-DETAIL-LINES" TO PARA-NAME.                  
077400     WRITE RPT-REC FROM WS-DTL-COLM-HDR-REC                       
077500         AFTER ADVANCING 2.                                       
077600     ADD +1 TO WS-LINES.                                          
077700     PERFORM 812-WRITE-ONE-DTL-LINE THRU 812-EXIT                 
077800             VARYING RUN-SUB FROM 1 BY 1                          
077900             UNTIL RUN-SUB > DAYS-LOADED.                         
078000 810-EXIT.                                                        
078100     EXIT.                                                        
078200                                                                  
078300 812-WRITE-ONE-DTL-LINE.                                          
078400     IF WS-LINES > 50                                             
078500         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
078600                                                                  
078700     MOVE WH-ENTRY-DATE(RUN-SUB) TO DTL-DATE-O.                   
078800     MOVE WH-TIC-COUNT(RUN-SUB) TO DTL-TICS-O.                    
078900     MOVE WH-STRESS-SCORE(RUN-SUB) TO DTL-STRESS-O.               
079000     MOVE WM-STUDY-CONTRIB(RUN-SUB) TO DTL-STUDY-O.               
079100     MOVE WM-POS-CUSTOM-CONTRIB(RUN-SUB) TO DTL-POS-O.            
079200                                                                  
079300*    THE PENALTY ISN'T CARRIED IN WM-METRIC, RECOMPUTE IT THE     
079400*    SAME WAY 440-SLEEP-PENALTY DID SO THE DETAIL LINE AND THE    
079500*    METRICS FILE ALWAYS AGREE.                                   
079600     COMPUTE WD-DEFICIT = 8.00 - WH-SLEEP-HOURS(RUN-SUB).         
079700     IF WD-DEFICIT < 0                                            
079800         MOVE 0 TO WD-DEFICIT.                                    
079900     IF SLEEP-VULNERABLE                                          
080000         COMPUTE DTL-PEN-O ROUNDED = WD-DEFICIT * 1.50            
080100     ELSE                                                         
080200         MOVE 0 TO DTL-PEN-O.                                     
080300                                                                  
080400     PERFORM 814-RECOMPUTE-NEG-IMPACT THRU 814-EXIT.              
080500     MOVE WS-TNL(RUN-SUB) TO DTL-TNL-O.                           
080600                                                                  
080700     WRITE RPT-REC FROM WS-DTL-REC                                
080800         AFTER ADVANCING 1.                                       
080900     ADD +1 TO WS-LINES.                                          
081000 812-EXIT.                                                        
081100     EXIT.                                                        
081200                                                                  
081300 814-RECOMPUTE-NEG-IMPACT.                                        
081400*    SAME LEVEL x EFFECT IMPACT MATH, NEGATIVE LEG ONLY -- THE
081500*    REPORT SHOWS IT SIGNED AS "PROTECTION"
081600     MOVE 0 TO WD-RAW-NEG-IMPACT.                                 
081700     PERFORM 816-SUM-ONE-NEG-IMPACT THRU 816-EXIT                 
081800             VARYING CF-SUB FROM 1 BY 1                           
081900             UNTIL CF-SUB > WH-CUSTOM-COUNT(RUN-SUB).             
082000     MOVE WD-RAW-NEG-IMPACT TO DTL-PROT-O.                        
082100 814-EXIT.                                                        
082200     EXIT.                                                        
082300                                                                  
082400 816-SUM-ONE-NEG-IMPACT.                                          
082500     COMPUTE WD-IMPACT =                                          
082600             WH-FACTOR-LEVEL(RUN-SUB, CF-SUB) *                   
082700             WH-FACTOR-EFFECT(RUN-SUB, CF-SUB).                   
082800     IF WD-IMPACT < 0                                             
082900         ADD WD-IMPACT TO WD-RAW-NEG-IMPACT.                      
083000 816-EXIT.                                                        
083100     EXIT.                                                        
083200                                                                  
083300 815-WRITE-DETAIL-TOTALS.                                         
083400     MOVE "815-WRITE-DETAIL-TOTALS" TO PARA-NAME.                 
083500     IF WS-LINES > 48                                             
083600         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
083700                                                                  
083800     MOVE DAYS-LOADED TO TOT-DAYS-O.                              
083900     MOVE WS-STRESS-SUM TO TOT-STRESS-O.                          
084000     MOVE WS-STUDY-SUM TO TOT-STUDY-O.                            
084100     MOVE WS-POS-SUM TO TOT-POS-O.                                
084200     MOVE WS-PENALTY-SUM TO TOT-PEN-O.                            
084300     MOVE WS-NEG-SUM TO TOT-PROT-O.                               
084400     MOVE RUN-TNL-SUM TO TOT-TNL-O.                               
084500     WRITE RPT-REC FROM WS-BLANK-LINE                             
084600         AFTER ADVANCING 1.                                       
084700     WRITE RPT-REC FROM WS-DTL-TOT-REC                            
084800         AFTER ADVANCING 1.                                       
084900     ADD +2 TO WS-LINES.                                          
085000                                                                  
085100     IF DRV-TRACE-ON                                              
085200         MOVE DAYS-LOADED TO WD-DAYS-LOADED-G                     
085300         MOVE RUN-TNL-SUM TO WD-RUN-TNL-SUM-G                     
085400         DISPLAY "MYFDRIVR DAYS=" WD-DAYS-LOADED-RAW              
085500                 " TNL-SUM=" WD-RUN-TNL-SUM-RAW.                  
085600 815-EXIT.                                                        
085700     EXIT.                                                        
085800                                                                  
085900 820-WRITE-VULN-SECTION.                                          
086000     MOVE "820-WRITE-VULN-SECTION" TO PARA-NAME.                  
086100     IF WS-LINES > 44                                             
086200         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
086300                                                                  
086400     MOVE SPACES TO NARR-TEXT-O.                                  
086500     IF SLEEP-VULNERABLE                                          
086600         STRING "SLEEP VULNERABILITY: VULNERABLE = YES"           
086700                DELIMITED BY SIZE INTO NARR-TEXT-O                
086800     ELSE                                                         
086900         STRING "SLEEP VULNERABILITY: VULNERABLE = NO"            
087000                DELIMITED BY SIZE INTO NARR-TEXT-O.               
087100     WRITE RPT-REC FROM WS-BLANK-LINE                             
087200         AFTER ADVANCING 1.                                       
087300     WRITE RPT-REC FROM WS-NARR-REC                               
087400         AFTER ADVANCING 1.                                       
087500                                                                  
087600     MOVE SPACES TO NARR-TEXT-O.                                  
087700     STRING "   " WS-VULN-AUDIT-MSG                               
087800            DELIMITED BY SIZE INTO NARR-TEXT-O.                   
087900     WRITE RPT-REC FROM WS-NARR-REC                               
088000         AFTER ADVANCING 1.                                       
088100     ADD +3 TO WS-LINES.                                          
088200 820-EXIT.                                                        
088300     EXIT.                                                        
088400                                                                  
088500 830-WRITE-PACING-SECTION.                                        
088600     MOVE "830-WRITE-PACING-SECTION" TO PARA-NAME.                
088700     IF WS-LINES > 42                                             
088800         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
088900                                                                  
089000     MOVE SPACES TO NARR-TEXT-O.                                  
089100     STRING "PACING: STATE=" WS-PACING-STATE                      
089200            " LATEST-LOAD=" WS-LATEST-LOAD                        
089300            " THRESHOLD=" WS-LOAD-THRESHOLD                       
089400            DELIMITED BY SIZE INTO NARR-TEXT-O.                   
089500     WRITE RPT-REC FROM WS-BLANK-LINE                             
089600         AFTER ADVANCING 1.                                       
089700     WRITE RPT-REC FROM WS-NARR-REC                               
089800         AFTER ADVANCING 1.                                       
089900                                                                  
090000     MOVE SPACES TO NARR-TEXT-O.                                  
090100     IF WS-PACING-STATE = "ADAPTIVE PACING ALERT"                 
090200         STRING "   SWITCH TO MICRO-GOALS; PRIORITIZE RECOVERY."  
090300                DELIMITED BY SIZE INTO NARR-TEXT-O                
090400     ELSE IF WS-PACING-STATE = "HIGH LOAD WARNING"                
090500         STRING "   PREVENTATIVE REST; SCHEDULE A BREAK."         
090600                DELIMITED BY SIZE INTO NARR-TEXT-O                
090700     ELSE IF WS-PACING-STATE = "UNUSUAL SPIKE"                    
090800         STRING "   RE-EVALUATE CUSTOM FACTORS; AN UNTRACKED "    
090900                "TRIGGER MAY EXIST."                              
091000                DELIMITED BY SIZE INTO NARR-TEXT-O                
091100     ELSE IF WS-PACING-STATE = "GREEN LIGHT"                      
091200         STRING "   MAINTAIN MOMENTUM; CURRENT PACING WORKS."     
091300                DELIMITED BY SIZE INTO NARR-TEXT-O                
091400     ELSE                                                         
091500         STRING "   NOT ENOUGH HISTORY YET FOR A PACING CALL."    
091600                DELIMITED BY SIZE INTO NARR-TEXT-O.               
091700     WRITE RPT-REC FROM WS-NARR-REC                               
091800         AFTER ADVANCING 1.                                       
091900     ADD +3 TO WS-LINES.                                          
092000 830-EXIT.                                                        
092100     EXIT.                                                        
092200                                                                  
092300 840-WRITE-SLEEP-SECTION.                                         
092400     MOVE "840-WRITE-SLEEP-SECTION" TO PARA-NAME.                 
092500     IF WS-LINES > 40                                             
092600         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
092700                                                                  
092800     WRITE RPT-REC FROM WS-BLANK-LINE                             
092900         AFTER ADVANCING 1.                                       
093000     IF WS-SLEEP-STATUS = "ND"                                    
093100         MOVE SPACES TO NARR-TEXT-O                               
093200         STRING "SLEEP ANALYSIS: NOT ENOUGH DATA TO ANALYZE."     
093300                DELIMITED BY SIZE INTO NARR-TEXT-O                
093400         WRITE RPT-REC FROM WS-NARR-REC                           
093500             AFTER ADVANCING 1                                    
093600         ADD +2 TO WS-LINES                                       
093700     ELSE                                                         
093800         MOVE SPACES TO NARR-TEXT-O                               
093900         STRING "SLEEP ANALYSIS: AVG-SLEEP=" WS-AVG-SLEEP-HOURS   
094000                " CORRELATION=" WS-CORRELATION                    
094100                " DAYS=" WS-DAYS-ANALYZED                         
094200                " (" WS-SLEEP-CLASS ", " WS-CORR-CLASS ")"        
094300                DELIMITED BY SIZE INTO NARR-TEXT-O                
094400         WRITE RPT-REC FROM WS-NARR-REC                           
094500             AFTER ADVANCING 1                                    
094600                                                                  
094700         MOVE SPACES TO NARR-TEXT-O                               
094800         IF WS-PCTDIFF-IS-PRESENT                                 
094900             STRING "   GOOD-SLEEP TICS=" WS-AVG-TICS-GOOD        
095000                    " BAD-SLEEP TICS=" WS-AVG-TICS-BAD            
095100                    " PCT-DIFF=" WS-PERCENT-DIFF                  
095200                    " (" WS-COMPARE-CLASS ")"                     
095300                    DELIMITED BY SIZE INTO NARR-TEXT-O            
095400         ELSE                                                     
095500             STRING "   TRACK MORE DAYS TO COMPARE GOOD VS BAD "  
095600                    "SLEEP NIGHTS."                               
095700                    DELIMITED BY SIZE INTO NARR-TEXT-O            
095800         WRITE RPT-REC FROM WS-NARR-REC                           
095900             AFTER ADVANCING 1                                    
096000         ADD +3 TO WS-LINES.                                      
096100 840-EXIT.                                                        
096200     EXIT.                                                        
096300                                                                  
096400 850-WRITE-FACTOR-SECTION.                                        
096500     MOVE "850-WRITE-FACTOR-SECTION" TO PARA-NAME.                
096600     IF WS-LINES > 35                                             
096700         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
096800                                                                  
096900     WRITE RPT-REC FROM WS-BLANK-LINE                             
097000         AFTER ADVANCING 1.                                       
097100     MOVE SPACES TO NARR-TEXT-O.                                  
097200     STRING "PROTECTIVE FACTORS:" DELIMITED BY SIZE               
097300            INTO NARR-TEXT-O.                                     
097400     WRITE RPT-REC FROM WS-NARR-REC                               
097500         AFTER ADVANCING 1.                                       
097600     WRITE RPT-REC FROM WS-FCT-COLM-HDR-REC                       
097700         AFTER ADVANCING 1.                                       
097800     ADD +3 TO WS-LINES.                                          
097900                                                                  
098000     PERFORM 852-WRITE-ONE-FACTOR-LINE THRU 852-EXIT              
098100             VARYING RUN-SUB FROM 1 BY 1                          
098200             UNTIL RUN-SUB > WS-FACTOR-COUNT.                     
098300                                                                  
098400     PERFORM 854-WRITE-MVP-LINE THRU 854-EXIT.                    
098500     PERFORM 860-WRITE-BEST-DAY-LINES THRU 860-EXIT               
098600             VARYING RUN-SUB FROM 1 BY 1                          
098700             UNTIL RUN-SUB > WS-BEST-DAY-COUNT.                   
098800 850-EXIT.                                                        
098900     EXIT.                                                        
099000                                                                  
099100 852-WRITE-ONE-FACTOR-LINE.                                       
099200     IF WS-LINES > 48                                             
099300         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
099400                                                                  
099500     MOVE RUN-SUB TO FCT-RANK-O.                                  
099600     MOVE WFR-NAME(RUN-SUB) TO FCT-NAME-O.                        
099700     MOVE WFR-TIC-REDUCTION-PCT(RUN-SUB) TO FCT-REDUCT-O.         
099800     MOVE WFR-TIMES-USED(RUN-SUB) TO FCT-USED-O.                  
099900     MOVE WFR-AVG-TICS-WITH(RUN-SUB) TO FCT-WITH-O.               
100000     MOVE WFR-AVG-TICS-WITHOUT(RUN-SUB) TO FCT-WOUT-O.            
100100                                                                  
100200*    TIC-REDUCTION CLASSIFICATION FOR THE FACTOR LINE
100300     IF WFR-TIC-REDUCTION-PCT(RUN-SUB) > 20                       
100400         MOVE "MVP" TO FCT-CLASS-O                                
100500     ELSE IF WFR-TIC-REDUCTION-PCT(RUN-SUB) > 10                  
100600         MOVE "TOP HELPER" TO FCT-CLASS-O                         
100700     ELSE IF WFR-TIC-REDUCTION-PCT(RUN-SUB) > 0                   
100800         MOVE "PROMISING" TO FCT-CLASS-O                          
100900     ELSE                                                         
101000         MOVE "NEEDS DATA" TO FCT-CLASS-O.                        
101100                                                                  
101200     WRITE RPT-REC FROM WS-FCT-DTL-REC                            
101300         AFTER ADVANCING 1.                                       
101400     ADD +1 TO WS-LINES.                                          
101500 852-EXIT.                                                        
101600     EXIT.                                                        
101700                                                                  
101800 854-WRITE-MVP-LINE.                                              
101900     IF WS-FACTOR-COUNT = 0                                       
102000         GO TO 854-EXIT.                                          
102100                                                                  
102200     IF WS-LINES > 46                                             
102300         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
102400                                                                  
102500     MOVE SPACES TO NARR-TEXT-O.                                  
102600     STRING "   MVP FACTOR: " WFR-NAME(1)                         
102700            " (" WS-MVP-CLASS ")"                                 
102800            DELIMITED BY SIZE INTO NARR-TEXT-O.                   
102900     WRITE RPT-REC FROM WS-NARR-REC                               
103000         AFTER ADVANCING 1.                                       
103100     ADD +1 TO WS-LINES.                                          
103200                                                                  
103300*    RARE-FACTOR SUBSTITUTION NOTE
103400     IF FACTOR-IS-RARE AND WS-ALT-IS-PRESENT                      
103500         MOVE SPACES TO NARR-TEXT-O                               
103600         STRING "   " WFR-NAME(1) " IS A RARE EVENT -- TRY "      
103700                WS-ALT-NAME " AS A DAILY ALTERNATIVE."            
103800                DELIMITED BY SIZE INTO NARR-TEXT-O                
103900         WRITE RPT-REC FROM WS-NARR-REC                           
104000             AFTER ADVANCING 1                                    
104100         ADD +1 TO WS-LINES.                                      
104200 854-EXIT.                                                        
104300     EXIT.                                                        
104400                                                                  
104500 860-WRITE-BEST-DAY-LINES.                                        
104600     IF WS-LINES > 48                                             
104700         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
104800                                                                  
104900     MOVE WBD-DATE(RUN-SUB) TO BD-DATE-O.                         
105000     MOVE WBD-TNL(RUN-SUB) TO BD-TNL-O.                           
105100     MOVE WBD-TICS(RUN-SUB) TO BD-TICS-O.                         
105200     MOVE WBD-FACTORS(RUN-SUB) TO BD-FACTORS-O.                   
105300     WRITE RPT-REC FROM WS-BESTDAY-REC                            
105400         AFTER ADVANCING 1.                                       
105500     ADD +1 TO WS-LINES.                                          
105600 860-EXIT.                                                        
105700     EXIT.                                                        
105800                                                                  
105900 890-WRITE-FOOTER.                                                
106000     MOVE "890-WRITE-FOOTER" TO PARA-NAME.                        
106100     IF WS-LINES > 48                                             
106200         PERFORM 895-PAGE-BREAK THRU 895-EXIT.                    
106300                                                                  
106400     MOVE SPACES TO NARR-TEXT-O.                                  
106500     STRING "END OF REPORT -- " DAYS-LOADED                       
106600            " DAYS ANALYZED." DELIMITED BY SIZE INTO NARR-TEXT-O. 
106700     WRITE RPT-REC FROM WS-BLANK-LINE                             
106800         AFTER ADVANCING 1.                                       
106900     WRITE RPT-REC FROM WS-NARR-REC                               
107000         AFTER ADVANCING 1.                                       
107100     ADD +2 TO WS-LINES.                                          
107200 890-EXIT.                                                        
107300     EXIT.                                                        
107400                                                                  
107500 895-PAGE-BREAK.                                                  
107600     WRITE RPT-REC FROM WS-BLANK-LINE                             
107700         AFTER ADVANCING NEXT-PAGE.                               
107800     MOVE WS-PAGES TO HDR-PAGE-NBR-O.                             
107900     WRITE RPT-REC FROM WS-HDR-REC                                
108000         AFTER ADVANCING 1.                                       
108100     WRITE RPT-REC FROM WS-BLANK-LINE                             
108200         AFTER ADVANCING 1.                                       
108300     ADD +1 TO WS-PAGES.                                          
108400     MOVE ZERO TO WS-LINES.                                       
108500 895-EXIT.                                                        
108600     EXIT.                                                        
108700                                                                  
108800 900-OPEN-FILES.                                                  
108900     MOVE "900-OPEN-FILES" TO PARA-NAME.                          
109000     OPEN INPUT MYFENTRY.                                         
109100     OPEN OUTPUT MYFMETRC, MYFFCTOUT, MYFRPT, SYSOUT.             
109200 900-EXIT.                                                        
109300     EXIT.                                                        
109400                                                                  
109500 950-CLOSE-FILES.                                                 
109600     MOVE "950-CLOSE-FILES" TO PARA-NAME.                         
109700     CLOSE MYFENTRY, MYFMETRC, MYFFCTOUT, MYFRPT, SYSOUT.         
109800 950-EXIT.                                                        
109900     EXIT.                                                        
110000                                                                  
110100 910-READ-ENTRY.                                                  
110200     READ MYFENTRY INTO DAILY-ENTRY-REC                           
110300         AT END MOVE "N" TO MORE-DATA-SW                          
110400         GO TO 910-EXIT                                           
110500     END-READ.                                                    
110600 910-EXIT.                                                        
110700     EXIT.                                                        
110800                                                                  
110900 930-WRITE-METRICS-REC.                                           
111000     MOVE DAILY-METRICS-REC TO WELLNESS-METRICS-REC-OUT.          
111100     WRITE WELLNESS-METRICS-REC-OUT.                              
111200     ADD +1 TO DAYS-WRITTEN.                                      
111300 930-EXIT.                                                        
111400     EXIT.                                                        
111500                                                                  
111600 999-CLEANUP.                                                     
111700     MOVE "999-CLEANUP" TO PARA-NAME.                             
111800     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                       
111900     DISPLAY "** DAYS LOADED **".                                 
112000     DISPLAY DAYS-LOADED.                                         
112100     DISPLAY "** DAILY-METRICS RECORDS WRITTEN **".               
112200     DISPLAY DAYS-WRITTEN.                                        
112300     DISPLAY "******** NORMAL END OF JOB MYFDRIVR ********".      
112400 999-EXIT.                                                        
112500     EXIT.                                                        
112600                                                                  
112700 1000-ABEND-RTN.                                                  
112800     WRITE SYSOUT-REC FROM ABEND-REC.                             
112900     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                       
113000     DISPLAY "*** ABNORMAL END OF JOB- MYFDRIVR ***" UPON CONSOLE.
113100     DIVIDE ZERO-VAL INTO ONE-VAL.                                
113200
113300
