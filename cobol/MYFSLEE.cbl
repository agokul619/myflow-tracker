000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  MYFSLEE.                                            
000400 AUTHOR. R K SOMERS.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/01/00.                                          
000700 DATE-COMPILED. 03/01/00.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000*REMARKS.                                                         
001100*    CALLED FROM MYFDRIVR AFTER THE PASS-2 COMPUTE STEP.  LOOKS   
001200*    AT THE MOST RECENT FOURTEEN DAYS (OR FEWER IF THE SUBJECT    
001300*    HASN'T LOGGED THAT MANY YET), CORRELATES LOGGED SLEEP HOURS  
001400*    AGAINST THE SYMPTOM COUNT, BUCKETS GOOD/BAD SLEEP NIGHTS,    
001500*    AND CLASSIFIES THE RESULT FOR THE SUMMARY REPORT.            
001600*                                                                 
001700*    HISTORY                                                      
001800*    030100  RKS   ORIGINAL CUT                                   RKS03010
001900*    091402  RKS   ADDED THE GOOD/BAD BUCKET COMPARISON AND THE   RKS09140
002000*                  PERCENT-DIFFERENCE FIGURE PER REQUEST 3390     
002100*    110503  LJT   INSIGHT CLASSIFICATION TABLE ADDED             LJT11050
002200*    012599  RKS   Y2K -- NO DATE FIELDS, NOT APPLICABLE          RKS01259
002300******************************************************************
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER. IBM-390.                                        
002700 OBJECT-COMPUTER. IBM-390.                                        
002800 SPECIAL-NAMES.                                                   
002900     UPSI-0 IS SL-TRACE-SW ON STATUS IS SL-TRACE-ON.              
003000 INPUT-OUTPUT SECTION.                                            
003100                                                                  
003200 DATA DIVISION.                                                   
003300 FILE SECTION.                                                    
003400                                                                  
003500 WORKING-STORAGE SECTION.                                         
003600*    BUCKET COUNTS LAID OUT TWO WAYS -- AS THE GOOD/BAD TALLIES   
003700*    BELOW, AND AS RAW BYTES FOR THE UPSI-0 TRACE LINE            
003800 01  SW-BUCKET-COUNTS.                                            
003900     05  SW-GOOD-N-G                  PIC 9(3) COMP.              
004000     05  SW-BAD-N-G                   PIC 9(3) COMP.              
004100     05  FILLER                       PIC X(02).                  
004200                                                                  
004300 01  SW-BUCKET-COUNTS-ALT REDEFINES SW-BUCKET-COUNTS.             
004400     05  SW-BUCKET-COUNTS-RAW         PIC X(06).                  
004500                                                                  
004600 01  SW-WINDOW-BOUNDS.                                            
004700     05  SW-WINDOW-START-G            PIC 9(3) COMP.              
004800     05  SW-WINDOW-SIZE-G              PIC 9(3) COMP.             
004900     05  FILLER                        PIC X(02).                 
005000                                                                  
005100 01  SW-WINDOW-BOUNDS-ALT REDEFINES SW-WINDOW-BOUNDS.             
005200     05  SW-WINDOW-BOUNDS-RAW          PIC X(06).                 
005300                                                                  
005400 01  SLEEP-WORK-FIELDS.                                           
005500     05  SW-WINDOW-SIZE               PIC 9(3) COMP.              
005600     05  SW-WINDOW-START               PIC 9(3) COMP.             
005700     05  SW-SUB                        PIC 9(3) COMP.             
005800     05  SW-ELIG-N                     PIC 9(3) COMP.             
005900     05  SW-SUM-SLEEP                  PIC S9(6)V9(2) COMP-3.     
006000     05  SW-SUM-TIC                     PIC S9(6)V9(2) COMP-3.    
006100     05  SW-MEAN-SLEEP                  PIC S9(4)V9(4) COMP-3.    
006200     05  SW-MEAN-TIC                     PIC S9(4)V9(4) COMP-3.   
006300     05  SW-SUMPROD                      PIC S9(8)V9(4) COMP-3.   
006400     05  SW-SUMSQ-SLEEP                  PIC S9(8)V9(4) COMP-3.   
006500     05  SW-SUMSQ-TIC                     PIC S9(8)V9(4) COMP-3.  
006600     05  SW-DENOM-SLEEP                   PIC S9(4)V9(4) COMP-3.  
006700     05  SW-DENOM-TIC                      PIC S9(4)V9(4) COMP-3. 
006800     05  SW-GOOD-N                        PIC 9(3) COMP.          
006900     05  SW-GOOD-TIC-SUM                  PIC S9(6)V9(2) COMP-3.  
007000     05  SW-BAD-N                         PIC 9(3) COMP.          
007100     05  SW-BAD-TIC-SUM                   PIC S9(6)V9(2) COMP-3.  
007200     05  SW-GOOD-MEAN                     PIC S9(3)V9(2) COMP-3.  
007300     05  SW-BAD-MEAN                      PIC S9(3)V9(2) COMP-3.  
007400     05  FILLER                           PIC X(01).              
007500                                                                  
007600 01  SW-ELIG-TRACE.                                                     
007700     05  SW-ELIG-N-G                  PIC 9(3) COMP.                    
007800     05  FILLER                       PIC X(01).                        
007900                                                                        
008000 01  SW-ELIG-TRACE-ALT REDEFINES SW-ELIG-TRACE.                         
008100     05  SW-ELIG-TRACE-RAW            PIC X(04).                        
008200                                                                        
008300 01  SW-SQRT-LINKAGE.                                             
008400     05  SW-SQRT-IN                      PIC S9(6)V9(4) COMP-3.   
008500     05  SW-SQRT-OUT                      PIC S9(4)V9(4) COMP-3.  
008600     05  FILLER                           PIC X(01).              
008700                                                                  
008800 LINKAGE SECTION.                                                 
008900 01  SL-DAY-COUNT                        PIC 9(3) COMP.           
009000 01  SL-SLEEP-TABLE.                                              
009100     05  SL-SLEEP-HOURS                  PIC S9(2)V9(2)           
009200                                          OCCURS 366 TIMES.       
009300     05  FILLER                          PIC X(01).               
009400 01  SL-TIC-TABLE.                                                
009500     05  SL-TICS                         PIC S9(3)                
009600                                          OCCURS 366 TIMES.       
009700     05  FILLER                          PIC X(01).               
009800 01  SL-SLEEP-RESULT.                                             
009900     05  SL-SLEEP-STATUS                  PIC X(02).              
010000     05  SL-AVG-SLEEP-HOURS                PIC S9(2)V9(1).        
010100     05  SL-CORRELATION                     PIC S9V9(2).          
010200     05  SL-AVG-TICS-GOOD                    PIC S9(3)V9(1).      
010300     05  SL-GOOD-PRESENT-SW                  PIC X(01).           
010400         88  GOOD-BUCKET-PRESENT                      VALUE "Y".  
010500     05  SL-AVG-TICS-BAD                      PIC S9(3)V9(1).     
010600     05  SL-BAD-PRESENT-SW                    PIC X(01).          
010700         88  BAD-BUCKET-PRESENT                       VALUE "Y".  
010800     05  SL-PERCENT-DIFF                       PIC S9(4).         
010900     05  SL-PCTDIFF-PRESENT-SW                  PIC X(01).        
011000         88  PCTDIFF-IS-PRESENT                       VALUE "Y".  
011100     05  SL-DAYS-ANALYZED                        PIC 9(03).       
011200     05  SL-SLEEP-CLASS                           PIC X(12).      
011300     05  SL-CORR-CLASS                            PIC X(12).      
011400     05  SL-COMPARE-CLASS                         PIC X(11).      
011500     05  FILLER                                   PIC X(01).      
011600                                                                  
011700 PROCEDURE DIVISION USING SL-DAY-COUNT, SL-SLEEP-TABLE,           
011800             SL-TIC-TABLE, SL-SLEEP-RESULT.                       
011900 000-MAINLINE.                                                    
012000     PERFORM 100-CHECK-ELIGIBILITY THRU 100-EXIT.                 
012100     IF SL-SLEEP-STATUS = "ND"                                    
012200         GO TO 000-EXIT.                                          
012300                                                                  
012400     PERFORM 200-ACCUM-SUMS THRU 200-EXIT.                        
012500     PERFORM 300-COMPUTE-CORRELATION THRU 300-EXIT.               
012600     PERFORM 400-COMPUTE-BUCKETS THRU 400-EXIT.                   
012700     PERFORM 500-CLASSIFY-INSIGHT THRU 500-EXIT.                  
012800 000-EXIT.                                                        
012900     GOBACK.                                                      
013000                                                                  
013100 100-CHECK-ELIGIBILITY.                                           
013200*    NEED 7 DAYS TOTAL ON FILE, WINDOW IS THE LAST 14
013300     MOVE SPACES TO SL-SLEEP-RESULT.                              
013400     MOVE "N" TO SL-GOOD-PRESENT-SW.                              
013500     MOVE "N" TO SL-BAD-PRESENT-SW.                               
013600     MOVE "N" TO SL-PCTDIFF-PRESENT-SW.                           
013700     IF SL-DAY-COUNT < 7                                          
013800         MOVE "ND" TO SL-SLEEP-STATUS                             
013900         GO TO 100-EXIT.                                          
014000                                                                  
014100     IF SL-DAY-COUNT < 14                                         
014200         MOVE SL-DAY-COUNT TO SW-WINDOW-SIZE                      
014300     ELSE                                                         
014400         MOVE 14 TO SW-WINDOW-SIZE.                               
014500     COMPUTE SW-WINDOW-START = SL-DAY-COUNT - SW-WINDOW-SIZE + 1. 
014600                                                                  
014700     MOVE 0 TO SW-ELIG-N.                                         
014800     PERFORM 110-COUNT-ELIGIBLE THRU 110-EXIT                     
014900             VARYING SW-SUB FROM SW-WINDOW-START BY 1             
015000             UNTIL SW-SUB > SL-DAY-COUNT.                         
015100                                                                  
015200     IF SW-ELIG-N < 5                                             
015300         MOVE "ND" TO SL-SLEEP-STATUS                             
015400         GO TO 100-EXIT.                                          
015500                                                                  
015600     MOVE "OK" TO SL-SLEEP-STATUS.                                
015700     MOVE SW-ELIG-N TO SL-DAYS-ANALYZED.                          
015800     IF SL-TRACE-ON                                               
015900         MOVE SW-WINDOW-START TO SW-WINDOW-START-G                
016000         MOVE SW-WINDOW-SIZE TO SW-WINDOW-SIZE-G                  
016100         DISPLAY "MYFSLEE WINDOW=" SW-WINDOW-BOUNDS-RAW           
016200                 " ELIG=" SW-ELIG-N.                              
016300 100-EXIT.                                                        
016400     EXIT.                                                        
016500                                                                  
016600 110-COUNT-ELIGIBLE.                                              
016700     IF SL-SLEEP-HOURS(SW-SUB) > 0                                
016800         ADD 1 TO SW-ELIG-N.                                      
016900 110-EXIT.                                                        
017000     EXIT.                                                        
017100                                                                  
017200 200-ACCUM-SUMS.                                                  
017300*    FIRST PASS BUILDS THE MEANS OVER ELIGIBLE DAYS
017400     MOVE 0 TO SW-SUM-SLEEP, SW-SUM-TIC.                          
017500     PERFORM 210-SUM-ELIGIBLE THRU 210-EXIT                       
017600             VARYING SW-SUB FROM SW-WINDOW-START BY 1             
017700             UNTIL SW-SUB > SL-DAY-COUNT.                         
017800                                                                  
017900     COMPUTE SW-MEAN-SLEEP ROUNDED = SW-SUM-SLEEP / SW-ELIG-N.    
018000     COMPUTE SW-MEAN-TIC ROUNDED = SW-SUM-TIC / SW-ELIG-N.        
018100     COMPUTE SL-AVG-SLEEP-HOURS ROUNDED = SW-MEAN-SLEEP.          
018200 200-EXIT.                                                        
018300     EXIT.                                                        
018400                                                                  
018500 210-SUM-ELIGIBLE.                                                
018600     IF SL-SLEEP-HOURS(SW-SUB) > 0                                
018700         ADD SL-SLEEP-HOURS(SW-SUB) TO SW-SUM-SLEEP               
018800         ADD SL-TICS(SW-SUB) TO SW-SUM-TIC.                       
018900 210-EXIT.                                                        
019000     EXIT.                                                        
019100                                                                  
019200 300-COMPUTE-CORRELATION.                                         
019300*    PEARSON R OVER THE ELIGIBLE SLEEP/TIC PAIRS
019400     MOVE 0 TO SW-SUMPROD, SW-SUMSQ-SLEEP, SW-SUMSQ-TIC.          
019500     PERFORM 310-ACCUM-DEVIATIONS THRU 310-EXIT                   
019600             VARYING SW-SUB FROM SW-WINDOW-START BY 1             
019700             UNTIL SW-SUB > SL-DAY-COUNT.                         
019800                                                                  
019900     IF SW-SUMSQ-SLEEP = 0 OR SW-SUMSQ-TIC = 0                    
020000         MOVE 0 TO SL-CORRELATION                                 
020100         GO TO 300-EXIT.                                          
020200                                                                  
020300     MOVE SW-SUMSQ-SLEEP TO SW-SQRT-IN.                           
020400     CALL 'MYFSQRT' USING SW-SQRT-IN, SW-SQRT-OUT.                
020500     MOVE SW-SQRT-OUT TO SW-DENOM-SLEEP.                          
020600                                                                  
020700     MOVE SW-SUMSQ-TIC TO SW-SQRT-IN.                             
020800     CALL 'MYFSQRT' USING SW-SQRT-IN, SW-SQRT-OUT.                
020900     MOVE SW-SQRT-OUT TO SW-DENOM-TIC.                            
021000                                                                  
021100     COMPUTE SL-CORRELATION ROUNDED =                             
021200             SW-SUMPROD / (SW-DENOM-SLEEP * SW-DENOM-TIC).        
021300 300-EXIT.                                                        
021400     EXIT.                                                        
021500                                                                  
021600 310-ACCUM-DEVIATIONS.                                            
021700     IF SL-SLEEP-HOURS(SW-SUB) > 0                                
021800         COMPUTE SW-SUMPROD ROUNDED = SW-SUMPROD +                
021900             ( (SL-SLEEP-HOURS(SW-SUB) - SW-MEAN-SLEEP) *         
022000               (SL-TICS(SW-SUB) - SW-MEAN-TIC) )                  
022100         COMPUTE SW-SUMSQ-SLEEP ROUNDED = SW-SUMSQ-SLEEP +        
022200             ( (SL-SLEEP-HOURS(SW-SUB) - SW-MEAN-SLEEP) *         
022300               (SL-SLEEP-HOURS(SW-SUB) - SW-MEAN-SLEEP) )         
022400         COMPUTE SW-SUMSQ-TIC ROUNDED = SW-SUMSQ-TIC +            
022500             ( (SL-TICS(SW-SUB) - SW-MEAN-TIC) *                  
022600               (SL-TICS(SW-SUB) - SW-MEAN-TIC) ).                 
022700 310-EXIT.                                                        
022800     EXIT.                                                        
022900                                                                  
023000 400-COMPUTE-BUCKETS.                                             
023100*    GOOD (7-9 HRS) AND BAD (UNDER 6 HRS) SLEEP BUCKETS
023200     MOVE 0 TO SW-GOOD-N, SW-GOOD-TIC-SUM.                        
023300     MOVE 0 TO SW-BAD-N, SW-BAD-TIC-SUM.                          
023400     PERFORM 410-CLASSIFY-NIGHT THRU 410-EXIT                     
023500             VARYING SW-SUB FROM SW-WINDOW-START BY 1             
023600             UNTIL SW-SUB > SL-DAY-COUNT.                         
023700                                                                  
023800     IF SW-GOOD-N > 0                                             
023900         COMPUTE SW-GOOD-MEAN ROUNDED =                           
024000                 SW-GOOD-TIC-SUM / SW-GOOD-N                      
024100         MOVE SW-GOOD-MEAN TO SL-AVG-TICS-GOOD                    
024200         MOVE "Y" TO SL-GOOD-PRESENT-SW.                          
024300                                                                  
024400     IF SW-BAD-N > 0                                              
024500         COMPUTE SW-BAD-MEAN ROUNDED =                            
024600                 SW-BAD-TIC-SUM / SW-BAD-N                        
024700         MOVE SW-BAD-MEAN TO SL-AVG-TICS-BAD                      
024800         MOVE "Y" TO SL-BAD-PRESENT-SW.                           
024900                                                                  
025000*    PERCENT DIFFERENCE, ONLY WHEN BOTH BUCKETS
025100*    EXIST AND ARE NON-ZERO AND THE GOOD MEAN IS POSITIVE         
025200     IF GOOD-BUCKET-PRESENT AND BAD-BUCKET-PRESENT                
025300       AND SW-GOOD-MEAN NOT = 0 AND SW-BAD-MEAN NOT = 0           
025400       AND SW-GOOD-MEAN > 0                                       
025500         COMPUTE SL-PERCENT-DIFF ROUNDED =                        
025600             ( (SW-BAD-MEAN - SW-GOOD-MEAN) / SW-GOOD-MEAN ) * 100
025700         MOVE "Y" TO SL-PCTDIFF-PRESENT-SW.                       
025800                                                                  
025900     IF SL-TRACE-ON                                               
026000         MOVE SW-GOOD-N TO SW-GOOD-N-G                            
026100         MOVE SW-BAD-N TO SW-BAD-N-G                              
026200         DISPLAY "MYFSLEE BUCKETS=" SW-BUCKET-COUNTS-RAW          
026300        MOVE SW-ELIG-N TO SW-ELIG-N-G                                   
026400        DISPLAY "MYFSLEE ELIG-N=" SW-ELIG-TRACE-RAW.                    
026500 400-EXIT.                                                        
026600     EXIT.                                                        
026700                                                                  
026800 410-CLASSIFY-NIGHT.                                              
026900     IF SL-SLEEP-HOURS(SW-SUB) NOT < 7.00                         
027000       AND SL-SLEEP-HOURS(SW-SUB) NOT > 9.00                      
027100         ADD 1 TO SW-GOOD-N                                       
027200         ADD SL-TICS(SW-SUB) TO SW-GOOD-TIC-SUM                   
027300     ELSE                                                         
027400     IF SL-SLEEP-HOURS(SW-SUB) < 6.00                             
027500         ADD 1 TO SW-BAD-N                                        
027600         ADD SL-TICS(SW-SUB) TO SW-BAD-TIC-SUM.                   
027700 410-EXIT.                                                        
027800     EXIT.                                                        
027900                                                                  
028000 500-CLASSIFY-INSIGHT.                                            
028100*    CLASSIFICATION PHRASES FOR THE SUMMARY REPORT
028200     IF SL-AVG-SLEEP-HOURS < 6.0                                  
028300         MOVE "LOW WARNING" TO SL-SLEEP-CLASS                     
028400     ELSE IF SL-AVG-SLEEP-HOURS < 7.0                             
028500         MOVE "NEAR RANGE" TO SL-SLEEP-CLASS                      
028600     ELSE IF SL-AVG-SLEEP-HOURS NOT > 9.0                         
028700         MOVE "HEALTHY" TO SL-SLEEP-CLASS                         
028800     ELSE                                                         
028900         MOVE "ABOVE RANGE" TO SL-SLEEP-CLASS.                    
029000                                                                  
029100     IF SL-CORRELATION NOT > -0.70                                
029200         MOVE "VERY STRONG" TO SL-CORR-CLASS                      
029300     ELSE IF SL-CORRELATION NOT > -0.50                           
029400         MOVE "STRONG" TO SL-CORR-CLASS                           
029500     ELSE IF SL-CORRELATION NOT > -0.30                           
029600         MOVE "MODERATE" TO SL-CORR-CLASS                         
029700     ELSE IF SL-CORRELATION NOT > -0.10                           
029800         MOVE "WEAK" TO SL-CORR-CLASS                             
029900     ELSE IF SL-CORRELATION < 0.10                                
030000         MOVE "VERY WEAK" TO SL-CORR-CLASS                        
030100     ELSE                                                         
030200         MOVE "POSITIVE" TO SL-CORR-CLASS.                        
030300                                                                  
030400     IF PCTDIFF-IS-PRESENT                                        
030500         IF SL-PERCENT-DIFF > 0                                   
030600             MOVE "IMPROVEMENT" TO SL-COMPARE-CLASS               
030700         ELSE IF SL-PERCENT-DIFF < 0                              
030800             MOVE "SURPRISING" TO SL-COMPARE-CLASS                
030900         ELSE                                                     
031000             MOVE "SIMILAR" TO SL-COMPARE-CLASS                   
031100     ELSE                                                         
031200         MOVE "TRACK MORE" TO SL-COMPARE-CLASS.                   
031300 500-EXIT.                                                        
031400     EXIT.                                                        
