000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  MYFPACE.                                            
000400 AUTHOR. R K SOMERS.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/01/00.                                          
000700 DATE-COMPILED. 03/01/00.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000*REMARKS.                                                         
001100*    CALLED FROM MYFDRIVR AFTER THE PASS-2 COMPUTE STEP.  TAKES   
001200*    THE DAILY-METRICS TNL AND TIC-COUNT ARRAYS MYFDRIVR HAS      
001300*    BUILT IN WORKING STORAGE AND RETURNS THE ADAPTIVE PACING     
001400*    DECISION -- MEAN PLUS ONE STD DEV SPIKE RULE OVER A TRAILING 
001500*    SEVEN-DAY BASELINE, FOUR-WAY MATRIX ON LOAD/TIC SPIKING.     
001600*                                                                 
001700*    HISTORY                                                      
001800*    030100  RKS   ORIGINAL CUT, LOAD-ONLY SPIKE RULE             RKS03010
001900*    062200  RKS   ADDED TIC-COUNT LEG AND THE FOUR-WAY MATRIX    RKS06220
002000*                  PER DR. OKAFOR'S REQUEST 3102                  
002100*    091402  RKS   SAMPLE STD DEV NOW USES N-1 DIVISOR, WAS N     RKS09140
002200*    012599  RKS   Y2K -- NO DATE FIELDS, NOT APPLICABLE          RKS01259
002300******************************************************************
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER. IBM-390.                                        
002700 OBJECT-COMPUTER. IBM-390.                                        
002800 SPECIAL-NAMES.                                                   
002900     UPSI-0 IS PC-TRACE-SW ON STATUS IS PC-TRACE-ON.              
003000 INPUT-OUTPUT SECTION.                                            
003100                                                                  
003200 DATA DIVISION.                                                   
003300 FILE SECTION.                                                    
003400                                                                  
003500 WORKING-STORAGE SECTION.                                         
003600*    WINDOW BOUNDS LAID OUT TWO WAYS -- AS THE START/END/COUNT    
003700*    FIELDS BELOW, AND AS RAW BYTES FOR THE UPSI-0 TRACE LINE     
003800 01  PW-WINDOW-BOUNDS.                                            
003900     05  PW-WINDOW-START-G            PIC 9(3) COMP.              
004000     05  PW-WINDOW-END-G               PIC 9(3) COMP.             
004100     05  FILLER                        PIC X(02).                 
004200                                                                  
004300 01  PW-WINDOW-BOUNDS-ALT REDEFINES PW-WINDOW-BOUNDS.             
004400     05  PW-WINDOW-BOUNDS-RAW          PIC X(06).                 
004500                                                                  
004600 01  PW-SPIKE-FLAGS.                                              
004700     05  PW-LOAD-SPIKE-SW-G           PIC X(01).                  
004800     05  PW-TIC-SPIKE-SW-G             PIC X(01).                 
004900     05  FILLER                        PIC X(02).                 
005000                                                                  
005100 01  PW-SPIKE-FLAGS-ALT REDEFINES PW-SPIKE-FLAGS.                 
005200     05  PW-SPIKE-FLAGS-RAW            PIC X(02).                 
005300     05  FILLER                        PIC X(02).                 
005400                                                                  
005500 01  PACE-WORK-FIELDS.                                            
005600     05  PW-WINDOW-START             PIC 9(3) COMP.               
005700     05  PW-WINDOW-END                PIC 9(3) COMP.              
005800     05  PW-WINDOW-N                  PIC 9(3) COMP.              
005900     05  PW-SUB                       PIC 9(3) COMP.              
006000     05  PW-LATEST-SUB                PIC 9(3) COMP.              
006100     05  PW-SUM-TNL                   PIC S9(6)V9(2) COMP-3.      
006200     05  PW-SUM-TIC                   PIC S9(6)V9(2) COMP-3.      
006300     05  PW-MEAN-TNL                  PIC S9(4)V9(4) COMP-3.      
006400     05  PW-MEAN-TIC                  PIC S9(4)V9(4) COMP-3.      
006500     05  PW-SUMSQ-TNL                 PIC S9(8)V9(4) COMP-3.      
006600     05  PW-SUMSQ-TIC                 PIC S9(8)V9(4) COMP-3.      
006700     05  PW-VARIANCE-TNL              PIC S9(6)V9(4) COMP-3.      
006800     05  PW-VARIANCE-TIC               PIC S9(6)V9(4) COMP-3.     
006900     05  PW-STDDEV-TNL                 PIC S9(4)V9(4) COMP-3.     
007000     05  PW-STDDEV-TIC                 PIC S9(4)V9(4) COMP-3.     
007100     05  PW-TIC-THRESHOLD              PIC S9(4)V9(2) COMP-3.     
007200     05  PW-LATEST-TIC                 PIC S9(3) COMP-3.          
007300     05  PW-LOAD-SPIKE-SW              PIC X(01) VALUE "N".       
007400         88  LOAD-IS-SPIKING                      VALUE "Y".      
007500     05  PW-TIC-SPIKE-SW               PIC X(01) VALUE "N".       
007600         88  TICS-ARE-SPIKING                      VALUE "Y".     
007700     05  FILLER                        PIC X(01).                 
007800                                                                  
007900 01  PW-WINDOW-N-TRACE.                                           
008000     05  PW-WINDOW-N-G                PIC 9(3) COMP.              
008100     05  PW-LATEST-SUB-G              PIC 9(3) COMP.              
008200     05  FILLER                       PIC X(02).                        
008300                                                                  
008400 01  PW-WINDOW-N-TRACE-ALT REDEFINES PW-WINDOW-N-TRACE.           
008500     05  PW-WINDOW-N-TRACE-RAW        PIC X(04).                        
008600     05  FILLER                       PIC X(02).                        
008700                                                                  
008800 01  PW-SQRT-LINKAGE.                                             
008900     05  PW-SQRT-IN                    PIC S9(6)V9(4) COMP-3.     
009000     05  PW-SQRT-OUT                   PIC S9(4)V9(4) COMP-3.     
009100     05  FILLER                        PIC X(01).                 
009200                                                                  
009300 LINKAGE SECTION.                                                 
009400 01  PC-DAY-COUNT                     PIC 9(3) COMP.              
009500 01  PC-TNL-TABLE.                                                
009600     05  PC-TNL                      PIC S9(4)V9(2)               
009700                                      OCCURS 366 TIMES.           
009800     05  FILLER                      PIC X(01).                   
009900 01  PC-TIC-TABLE.                                                
010000     05  PC-TICS                     PIC S9(3)                    
010100                                      OCCURS 366 TIMES.           
010200     05  FILLER                      PIC X(01).                   
010300 01  PC-PACING-RESULT.                                            
010400     05  PC-PACING-STATE              PIC X(22).                  
010500     05  PC-LATEST-LOAD                PIC S9(4)V9(2).            
010600     05  PC-LOAD-THRESHOLD             PIC S9(4)V9(2).            
010700     05  FILLER                        PIC X(01).                 
010800                                                                  
010900 PROCEDURE DIVISION USING PC-DAY-COUNT, PC-TNL-TABLE,             
011000             PC-TIC-TABLE, PC-PACING-RESULT.                      
011100 000-MAINLINE.                                                    
011200     PERFORM 100-CHECK-HISTORY-SIZE THRU 100-EXIT.                
011300     IF PC-PACING-STATE = "BASELINE NEEDED"                       
011400         GOBACK.                                                  
011500                                                                  
011600     PERFORM 200-COMPUTE-BASELINE THRU 200-EXIT.                  
011700     PERFORM 300-APPLY-MATRIX THRU 300-EXIT.                      
011800     GOBACK.                                                      
011900                                                                  
012000 100-CHECK-HISTORY-SIZE.                                          
012100*    NEED AT LEAST SEVEN DAYS ON FILE BEFORE WE WILL PACE
012200     IF PC-DAY-COUNT < 7                                          
012300         MOVE "BASELINE NEEDED" TO PC-PACING-STATE                
012400         MOVE 0 TO PC-LATEST-LOAD                                 
012500         MOVE 0 TO PC-LOAD-THRESHOLD.                             
012600 100-EXIT.                                                        
012700     EXIT.                                                        
012800                                                                  
012900 200-COMPUTE-BASELINE.                                            
013000*    TRAILING 7-DAY WINDOW, LATEST DAY HELD OUT
013100     MOVE PC-DAY-COUNT TO PW-LATEST-SUB.                          
013200     IF PC-DAY-COUNT = 7                                          
013300         MOVE 1 TO PW-WINDOW-START                                
013400         MOVE 6 TO PW-WINDOW-END                                  
013500         MOVE 6 TO PW-WINDOW-N                                    
013600     ELSE                                                         
013700         COMPUTE PW-WINDOW-END = PC-DAY-COUNT - 1                 
013800         COMPUTE PW-WINDOW-START = PC-DAY-COUNT - 7               
013900         MOVE 7 TO PW-WINDOW-N.                                   
014000                                                                  
014100     MOVE 0 TO PW-SUM-TNL, PW-SUM-TIC.                            
014200     PERFORM 210-SUM-WINDOW THRU 210-EXIT                         
014300             VARYING PW-SUB FROM PW-WINDOW-START BY 1             
014400             UNTIL PW-SUB > PW-WINDOW-END.                        
014500                                                                  
014600     COMPUTE PW-MEAN-TNL ROUNDED = PW-SUM-TNL / PW-WINDOW-N.      
014700     COMPUTE PW-MEAN-TIC ROUNDED = PW-SUM-TIC / PW-WINDOW-N.      
014800                                                                  
014900     MOVE 0 TO PW-SUMSQ-TNL, PW-SUMSQ-TIC.                        
015000     PERFORM 220-SUMSQ-WINDOW THRU 220-EXIT                       
015100             VARYING PW-SUB FROM PW-WINDOW-START BY 1             
015200             UNTIL PW-SUB > PW-WINDOW-END.                        
015300                                                                  
015400     IF PW-WINDOW-N > 1                                           
015500         COMPUTE PW-VARIANCE-TNL ROUNDED =                        
015600                 PW-SUMSQ-TNL / (PW-WINDOW-N - 1)                 
015700         COMPUTE PW-VARIANCE-TIC ROUNDED =                        
015800                 PW-SUMSQ-TIC / (PW-WINDOW-N - 1)                 
015900     ELSE                                                         
016000         MOVE 0 TO PW-VARIANCE-TNL, PW-VARIANCE-TIC.              
016100                                                                  
016200     MOVE PW-VARIANCE-TNL TO PW-SQRT-IN.                          
016300     CALL 'MYFSQRT' USING PW-SQRT-IN, PW-SQRT-OUT.                
016400     MOVE PW-SQRT-OUT TO PW-STDDEV-TNL.                           
016500                                                                  
016600     MOVE PW-VARIANCE-TIC TO PW-SQRT-IN.                          
016700     CALL 'MYFSQRT' USING PW-SQRT-IN, PW-SQRT-OUT.                
016800     MOVE PW-SQRT-OUT TO PW-STDDEV-TIC.                           
016900                                                                  
017000     COMPUTE PC-LOAD-THRESHOLD ROUNDED =                          
017100             PW-MEAN-TNL + PW-STDDEV-TNL.                         
017200     COMPUTE PW-TIC-THRESHOLD ROUNDED =                           
017300             PW-MEAN-TIC + PW-STDDEV-TIC.                         
017400                                                                  
017500     MOVE PC-TNL(PW-LATEST-SUB) TO PC-LATEST-LOAD.                
017600     MOVE PC-TICS(PW-LATEST-SUB) TO PW-LATEST-TIC.                
017700                                                                  
017800     IF PC-TRACE-ON                                               
017900         MOVE PW-WINDOW-START TO PW-WINDOW-START-G                
018000         MOVE PW-WINDOW-END TO PW-WINDOW-END-G                    
018100         DISPLAY "MYFPACE WINDOW=" PW-WINDOW-BOUNDS-RAW           
018200                 " LOAD=" PC-LATEST-LOAD                          
018300                 " TICS=" PW-LATEST-TIC.                          
018400 200-EXIT.                                                        
018500     EXIT.                                                        
018600                                                                  
018700 210-SUM-WINDOW.                                                  
018800     ADD PC-TNL(PW-SUB) TO PW-SUM-TNL.                            
018900     ADD PC-TICS(PW-SUB) TO PW-SUM-TIC.                           
019000 210-EXIT.                                                        
019100     EXIT.                                                        
019200                                                                  
019300 220-SUMSQ-WINDOW.                                                
019400     COMPUTE PW-SUMSQ-TNL ROUNDED = PW-SUMSQ-TNL +                
019500             ( (PC-TNL(PW-SUB) - PW-MEAN-TNL) *                   
019600               (PC-TNL(PW-SUB) - PW-MEAN-TNL) ).                  
019700     COMPUTE PW-SUMSQ-TIC ROUNDED = PW-SUMSQ-TIC +                
019800             ( (PC-TICS(PW-SUB) - PW-MEAN-TIC) *                  
019900               (PC-TICS(PW-SUB) - PW-MEAN-TIC) ).                 
020000 220-EXIT.                                                        
020100     EXIT.                                                        
020200                                                                  
020300 300-APPLY-MATRIX.                                                
020400*    PACING DECISION MATRIX
020500     MOVE "N" TO PW-LOAD-SPIKE-SW.                                
020600     MOVE "N" TO PW-TIC-SPIKE-SW.                                 
020700     IF PC-LATEST-LOAD > PC-LOAD-THRESHOLD                        
020800         MOVE "Y" TO PW-LOAD-SPIKE-SW.                            
020900     IF PW-LATEST-TIC > PW-TIC-THRESHOLD                          
021000         MOVE "Y" TO PW-TIC-SPIKE-SW.                             
021100                                                                  
021200     IF PC-TRACE-ON                                               
021300         MOVE PW-LOAD-SPIKE-SW TO PW-LOAD-SPIKE-SW-G              
021400         MOVE PW-TIC-SPIKE-SW TO PW-TIC-SPIKE-SW-G                
021500         DISPLAY "MYFPACE FLAGS=" PW-SPIKE-FLAGS-RAW              
021600         MOVE PW-WINDOW-N TO PW-WINDOW-N-G                        
021700         MOVE PW-LATEST-SUB TO PW-LATEST-SUB-G                    
021800         DISPLAY "MYFPACE WINDOW-N=" PW-WINDOW-N-TRACE-RAW.       
021900                                                                  
022000     IF LOAD-IS-SPIKING AND TICS-ARE-SPIKING                      
022100         MOVE "ADAPTIVE PACING ALERT" TO PC-PACING-STATE          
022200     ELSE IF LOAD-IS-SPIKING                                      
022300         MOVE "HIGH LOAD WARNING" TO PC-PACING-STATE              
022400     ELSE IF TICS-ARE-SPIKING                                     
022500         MOVE "UNUSUAL SPIKE" TO PC-PACING-STATE                  
022600     ELSE                                                         
022700         MOVE "GREEN LIGHT" TO PC-PACING-STATE.                   
022800 300-EXIT.                                                        
022900     EXIT.                                                        
