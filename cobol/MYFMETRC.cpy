000100******************************************************************
000200*                                                                *
000300*    MYFMETRC  --  DAILY-METRICS OUTPUT RECORD LAYOUT            *
000400*                                                                *
000500*    ONE RECORD PER INPUT DAY, WRITTEN BY THE PASS-2 COMPUTE     *
000600*    STEP OF MYFDRIVR IN ASCENDING DATE ORDER.  FIXED 44 BYTES.  *
000700*                                                                *
000800*    HISTORY                                                    * 
000900*    030100  RKS   ORIGINAL CUT                                 * RKS03010
001000*    091402  RKS   ADDED RAW-NEG-IMPACT FOR THE PROTECTIVE-      *RKS09140
001100*                  FACTOR WORK REQUESTED BY DR. OKAFOR'S GROUP   *
001200*    012599  RKS   Y2K -- CONFIRMED NO 2-DIGIT YEAR FIELDS HERE  *RKS01259
001300*                                                                *
001400******************************************************************
001500 01  DAILY-METRICS-REC.                                           
001600     05  DM-ENTRY-DATE               PIC X(10).                   
001700     05  DM-TIC-COUNT                PIC S9(3).                   
001800     05  DM-TNL                      PIC S9(4)V9(2).              
001900     05  DM-STRESS-CONTRIB           PIC S9(2)V9(2).              
002000     05  DM-STUDY-CONTRIB            PIC S9(2)V9(2).              
002100     05  DM-POS-CUSTOM-CONTRIB       PIC S9(4)V9(2).              
002200     05  DM-SLEEP-PENALTY-CONTRIB    PIC S9(2)V9(2).              
002300     05  DM-RAW-NEG-IMPACT           PIC S9(4)V9(2).              
002400     05  FILLER                      PIC X(01).                  
