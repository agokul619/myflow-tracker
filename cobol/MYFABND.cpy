000100******************************************************************
000200*                                                                *
000300*    MYFABND  --  ABEND DUMP RECORD, WRITTEN TO SYSOUT AHEAD     *
000400*    OF ANY FORCED ABEND.  SAME SHAPE THE SHOP HAS USED ON       *
000500*    EVERY BATCH SUITE SINCE THE EARLY PATIENT-BILLING WORK.     *
000600*                                                                *
000700*    HISTORY                                                    * 
000800*    030100  RKS   ORIGINAL CUT FOR THE WELLNESS SUITE           *RKS03010
000900*    012599  RKS   Y2K -- NO DATE FIELDS IN THIS RECORD          *RKS01259
001000*                                                                *
001100******************************************************************
001200 01  ABEND-REC.                                                   
001300     05  FILLER                      PIC X(01) VALUE "*".         
001400     05  ABEND-REASON                PIC X(40).                   
001500     05  FILLER                      PIC X(01) VALUE SPACES.      
001600     05  EXPECTED-VAL                PIC S9(9) SIGN IS TRAILING.  
001700     05  FILLER                      PIC X(01) VALUE SPACES.      
001800     05  ACTUAL-VAL                  PIC S9(9) SIGN IS TRAILING.  
001900     05  FILLER                      PIC X(66) VALUE SPACES.      
002000                                                                  
002100 77  ZERO-VAL                        PIC 9(01) VALUE 0.           
002200 77  ONE-VAL                         PIC 9(01) VALUE 1.           
