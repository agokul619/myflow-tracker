000100******************************************************************
000200*                                                                *
000300*    MYFENTRY  --  DAILY WELLNESS DIARY ENTRY RECORD LAYOUT      *
000400*                                                                *
000500*    ONE RECORD PER CALENDAR DAY FOR A SINGLE SUBJECT.  FILE IS  *
000600*    PRESORTED ASCENDING BY ENTRY-DATE BEFORE THIS JOB RUNS.     *
000700*    RECORD LENGTH IS A FIXED 307 BYTES.                        * 
000800*                                                                *
000900*    HISTORY                                                    * 
001000*    030100  RKS   ORIGINAL CUT FOR THE WELLNESS TRACKING WORK   *RKS03010
001100*    091402  RKS   ADDED CUSTOM-FACTOR REPEATING GROUP           *RKS09140
001200*    042507  LJT   WIDENED FACTOR-NAME TO X(20) PER REQUEST 4471 *LJT04250
001300*    012599  RKS   Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS RECORD, *RKS01259
001400*                  ENTRY-DATE CARRIES A 4-DIGIT YEAR AS BUILT.   *
001500*                                                                *
001600******************************************************************
001700 01  DAILY-ENTRY-REC.                                             
001800     05  ENTRY-DATE                  PIC X(10).                   
001900     05  ENTRY-DATE-PARTS REDEFINES ENTRY-DATE.                   
002000         10  ENTRY-YEAR               PIC X(04).                  
002100         10  FILLER                  PIC X(01).                   
002200         10  ENTRY-MONTH              PIC X(02).                  
002300         10  FILLER                  PIC X(01).                   
002400         10  ENTRY-DAY                PIC X(02).                  
002500     05  STRESS-SCORE                PIC S9(2)V9(2).              
002600     05  STUDY-MINUTES               PIC S9(4).                   
002700     05  SLEEP-HOURS                 PIC S9(2)V9(2).              
002800     05  TIC-COUNT                   PIC S9(3).                   
002900     05  CUSTOM-COUNT                PIC 9(2).                    
003000     05  CUSTOM-FACTOR-TBL OCCURS 10 TIMES                        
003100                            INDEXED BY CF-INDX.                   
003200         10  FACTOR-NAME              PIC X(20).                  
003300         10  FACTOR-LEVEL             PIC S9(2)V9(2).             
003400         10  FACTOR-EFFECT            PIC S9(2)V9(2).             
